000100***************************************************************** 
000200* FECHA       : 03/03/2004                                        
000300* PROGRAMADOR : D. MUNOZ (DMUN)                                   
000400* APLICACION  : LICITACIONES/PLACSP                               
000500* PROGRAMA    : LCLG1B02                                          
000600* TIPO        : SUBPROGRAMA (CALL)                                
000700* DESCRIPCION : BITACORA DE EJECUCION DEL MOTOR DE EXTRACCION.    
000800*             : MANTIENE UN UNICO ARCHIVO DE LINEAS DE EVENTO     
000900*             : CON PURGA AUTOMATICA DE LAS LINEAS ANTERIORES AL  
001000*             : PERIODO DE RETENCION CONFIGURADO POR LLAMADOR.    
001100* ARCHIVOS    : BITLOG=A,BITAUX=T                                 
001200* ACCION (ES) : A=ACTUALIZA, T=TRABAJO TEMPORAL                   
001300* INSTALADO   : 03/03/2004                                        
001400* BPM/RATIONAL: 104478                                            
001500* NOMBRE      : BITACORA DEL MOTOR DE EXTRACCION DE LICITACIONES  
001600* DESCRIPCION : LLAMADO DESDE LCEX1C01 EN INICIO/LINEA/FIN        
001700***************************************************************** 
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.                    LCLG1B02.                         
002000 AUTHOR.                        D MUNOZ.                          
002100 INSTALLATION.                  DEPARTAMENTO DE CONTRATACION.     
002200 DATE-WRITTEN.                  03/03/2004.                       
002300 DATE-COMPILED.                 15/03/2004.                       
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.       
002500***************************************************************** 
002600*                       H I S T O R I A L                         
002700***************************************************************** 
002800*   03/03/2004  DMUN  REQ-1660  PRIMERA VERSION, SOLO ESCRIBE LA* REQ-1660
002900*                      MARCA DE INICIO Y LA MARCA DE FIN.       * REQ-1660
003000*   22/03/2004  DMUN  REQ-1660  SE AGREGA LA ACCION LINEA PARA  * REQ-1660
003100*                      REGISTRAR EVENTOS DE DESCARGA/SUBIDA/    * REQ-1660
003200*                      AVISO/ERROR DURANTE LA CORRIDA.          * REQ-1660
003300*   08/11/2005  RORD  REQ-1715  SE AGREGA LA PURGA AUTOMATICA DE* REQ-1715
003400*                      LINEAS ANTERIORES AL PERIODO DE RETENCION* REQ-1715
003500*                      RECIBIDO DEL PROGRAMA LLAMADOR.          * REQ-1715
003600*   14/06/2007  HFLO  REQ-1760  SE INFORMA AL LLAMADOR CUANTAS  * REQ-1760
003700*                      LINEAS FUERON PURGADAS EN LA INICIAL.    * REQ-1760
003800*   02/09/2009  AESP  REQ-1840  SE CORRIGE EL CALCULO DEL CORTE * REQ-1840
003900*                      DE RETENCION CUANDO LA BITACORA ES NUEVA*  REQ-1840
004000*   27/01/2012  AESP  REQ-1904  LK-LINEAS-PURGADAS SE CALCULABA*  REQ-1904
004100*                      Y SE DEVOLVIA AL LLAMADOR PERO NUNCA SE *  REQ-1904
004200*                      INFORMABA EN NINGUN LADO; SE AGREGA A LA*  REQ-1904
004300*                      MARCA DE INICIO CUANDO ES MAYOR A CERO. *  REQ-1904
004400***************************************************************** 
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM                                           
004900     CLASS CLASE-NUMERICA IS '0' THRU '9'.                        
005000 INPUT-OUTPUT SECTION.                                            
005100 FILE-CONTROL.                                                    
005200     SELECT BITLOG  ASSIGN   TO BITLOG                            
005300            ORGANIZATION     IS SEQUENTIAL                        
005400            ACCESS MODE      IS SEQUENTIAL                        
005500            FILE STATUS      IS FS-BITLOG                         
005600                                FSE-BITLOG.                       
005700                                                                  
005800     SELECT BITAUX  ASSIGN   TO BITAUX                            
005900            ORGANIZATION     IS SEQUENTIAL                        
006000            ACCESS MODE      IS SEQUENTIAL                        
006100            FILE STATUS      IS FS-BITAUX                         
006200                                FSE-BITAUX.                       
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500 FD  BITLOG                                                       
006600     LABEL RECORD IS STANDARD.                                    
006700 01  REG-BITLOG.                                                  
006800     02 LIN-BITLOG                PIC X(131).                     
006900     02 FILLER                    PIC X(01).                      
007000                                                                  
007100 FD  BITAUX                                                       
007200     LABEL RECORD IS STANDARD.                                    
007300 01  REG-BITAUX.                                                  
007400     02 LIN-BITAUX                PIC X(131).                     
007500     02 FILLER                    PIC X(01).                      
007600                                                                  
007700 WORKING-STORAGE SECTION.                                         
007800***************************************************************** 
007900*              ESTADO DE ARCHIVOS Y RUTINA DE ERROR               
008000***************************************************************** 
008100 01 WKS-FS-STATUS.                                                
008200    02 FS-BITLOG                 PIC 9(02).                       
008300    02 FSE-BITLOG.                                                
008400       08 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.       
008500       08 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.       
008600       08 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.       
008700    02 FS-BITAUX                 PIC 9(02).                       
008800    02 FSE-BITAUX.                                                
008900       08 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.       
009000       08 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.       
009100       08 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.       
009200    02 FILLER                    PIC X(01) VALUE SPACES.          
009300 01 PROGRAMA                     PIC X(08) VALUE 'LCLG1B02'.      
009400 01 ARCHIVO                      PIC X(08) VALUE SPACES.          
009500 01 ACCION                       PIC X(04) VALUE SPACES.          
009600 01 LLAVE                        PIC X(20) VALUE SPACES.          
009700***************************************************************** 
009800*              FECHA/HORA DE TRABAJO Y CORTE DE RETENCION         
009900***************************************************************** 
010000 01 WKS-FECHA-HOY                PIC 9(08) COMP VALUE 0.          
010100 01 WKS-HOY-R REDEFINES WKS-FECHA-HOY.                            
010200    02 WKS-HOY-ANIO               PIC 9(04).                      
010300    02 WKS-HOY-MES                PIC 9(02).                      
010400    02 WKS-HOY-DIA                PIC 9(02).                      
010500 01 WKS-HORA-ACTUAL              PIC 9(08) COMP VALUE 0.          
010600 01 WKS-HOR-R REDEFINES WKS-HORA-ACTUAL.                          
010700    02 WKS-HOR-HH                 PIC 9(02).                      
010800    02 WKS-HOR-MM                 PIC 9(02).                      
010900    02 WKS-HOR-SS                 PIC 9(02).                      
011000    02 WKS-HOR-CS                 PIC 9(02).                      
011100 01 WKS-FECHA-LINEA-N            PIC 9(08) COMP VALUE 0.          
011200 01 WKS-FLN-R REDEFINES WKS-FECHA-LINEA-N.                        
011300    02 WKS-FLN-ANIO                PIC 9(04).                     
011400    02 WKS-FLN-MES                 PIC 9(02).                     
011500    02 WKS-FLN-DIA                 PIC 9(02).                     
011600 01 WKS-JULIANO-HOY               PIC 9(07) COMP VALUE 0.         
011700 01 WKS-JULIANO-CORTE             PIC S9(07) COMP VALUE 0.        
011800 01 WKS-JULIANO-LINEA             PIC 9(07) COMP VALUE 0.         
011900***************************************************************** 
012000*              CONTADORES Y CONMUTADORES DE LA PURGA              
012100***************************************************************** 
012200 01 WKS-LINEAS-LEIDAS            PIC 9(07) COMP VALUE 0.          
012300 01 WKS-LINEAS-RETENIDAS         PIC 9(07) COMP VALUE 0.          
012400 01 WKS-SW-EOF-BITLOG            PIC X(01) VALUE 'N'.             
012500    88 WKS-FIN-BITLOG                       VALUE 'S'.            
012600 01 WKS-SW-EOF-BITAUX            PIC X(01) VALUE 'N'.             
012700    88 WKS-FIN-BITAUX                       VALUE 'S'.            
012800 01 WKS-SW-EXISTE-BITLOG         PIC X(01) VALUE 'N'.             
012900    88 WKS-BITLOG-EXISTE                    VALUE 'S'.            
013000 01 WKS-SW-LINEA-VALIDA          PIC X(01) VALUE 'S'.             
013100    88 WKS-LINEA-ES-VALIDA                  VALUE 'S'.            
013200 LINKAGE SECTION.                                                 
013300     COPY LCLOG001.                                               
013400 PROCEDURE DIVISION USING LK-PARM-BITACORA.                       
013500***************************************************************** 
013600*               S E C C I O N    P R I N C I P A L                
013700***************************************************************** 
013800 000-MAIN SECTION.                                                REQ-1660
013900     MOVE '00' TO LK-COD-RETORNO                                  
014000     IF LK-ACCION-INICIAR                                         
014100        PERFORM 100-INICIALIZAR-BITACORA                          
014200     END-IF                                                       
014300     IF LK-ACCION-ESCRIBIR                                        
014400        PERFORM 200-ESCRIBIR-LINEA                                
014500     END-IF                                                       
014600     IF LK-ACCION-FINALIZAR                                       
014700        PERFORM 300-CERRAR-BITACORA                               
014800     END-IF                                                       
014900     GOBACK.                                                      
015000 000-MAIN-E. EXIT.                                                
015100                                                                  
015200***************************************************************** 
015300*   100 - ABRE LA BITACORA, PURGA LAS LINEAS VENCIDAS Y ESCRIBE   
015400*         LA MARCA DE INICIO DE LA CORRIDA.                       
015500***************************************************************** 
015600 100-INICIALIZAR-BITACORA SECTION.                                REQ-1715
015700     MOVE ZEROS TO WKS-LINEAS-LEIDAS WKS-LINEAS-RETENIDAS         
015800     MOVE 'N'   TO WKS-SW-EXISTE-BITLOG                           
015900     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD                      
016000     COMPUTE WKS-JULIANO-HOY =                                    
016100             FUNCTION INTEGER-OF-DATE (WKS-FECHA-HOY)             
016200     COMPUTE WKS-JULIANO-CORTE =                                  
016300             WKS-JULIANO-HOY - LK-DIAS-RETENCION                  
016400     OPEN INPUT BITLOG                                            
016500     IF FS-BITLOG = 0                                             
016600        MOVE 'S' TO WKS-SW-EXISTE-BITLOG                          
016700     END-IF                                                       
016800     IF WKS-BITLOG-EXISTE                                         
016900        OPEN OUTPUT BITAUX                                        
017000        PERFORM 110-FILTRAR-BITLOG                                
017100        CLOSE BITLOG                                              
017200        CLOSE BITAUX                                              
017300        OPEN OUTPUT BITLOG                                        
017400        OPEN INPUT BITAUX                                         
017500        PERFORM 120-REGRABAR-BITLOG                               
017600        CLOSE BITAUX                                              
017700     ELSE                                                         
017800        MOVE 'OPEN'    TO ACCION                                  
017900        MOVE SPACES    TO LLAVE                                   
018000        MOVE 'BITLOG'  TO ARCHIVO                                 
018100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
018200                              FS-BITLOG, FSE-BITLOG               
018300        OPEN OUTPUT BITLOG                                        
018400     END-IF                                                       
018500     COMPUTE LK-LINEAS-PURGADAS =                                 REQ-1760
018600             WKS-LINEAS-LEIDAS - WKS-LINEAS-RETENIDAS             
018700     PERFORM 150-ESCRIBIR-MARCA-INICIO.                           
018800 100-INICIALIZAR-BITACORA-E. EXIT.                                
018900                                                                  
019000 110-FILTRAR-BITLOG SECTION.                                      REQ-1715
019100     MOVE 'N' TO WKS-SW-EOF-BITLOG                                
019200     PERFORM 111-LEER-BITLOG                                      
019300     PERFORM 112-EVALUAR-LINEA UNTIL WKS-FIN-BITLOG.              
019400 110-FILTRAR-BITLOG-E. EXIT.                                      
019500                                                                  
019600 111-LEER-BITLOG SECTION.                                         REQ-1715
019700     READ BITLOG INTO REG-LCBITA                                  
019800         AT END                                                   
019900            SET WKS-FIN-BITLOG TO TRUE                            
020000     END-READ                                                     
020100     IF NOT WKS-FIN-BITLOG                                        
020200        ADD 1 TO WKS-LINEAS-LEIDAS                                
020300     END-IF.                                                      
020400 111-LEER-BITLOG-E. EXIT.                                         
020500                                                                  
020600 112-EVALUAR-LINEA SECTION.                                       REQ-1715
020700     PERFORM 113-VALIDAR-FECHA-LINEA                              
020800     IF WKS-LINEA-ES-VALIDA                                       
020900        WRITE REG-BITAUX FROM REG-LCBITA                          
021000        ADD 1 TO WKS-LINEAS-RETENIDAS                             
021100     END-IF                                                       
021200     PERFORM 111-LEER-BITLOG.                                     
021300 112-EVALUAR-LINEA-E. EXIT.                                       
021400                                                                  
021500*---------------------------------------------------------------- 
021600*   UNA LINEA QUE NO EMPIEZA CON LA MARCA '[' SE CONSIDERA NO     
021700*   PARSEABLE Y SE CONSERVA SIEMPRE, SIN IMPORTAR SU CONTENIDO.   
021800*---------------------------------------------------------------- 
021900 113-VALIDAR-FECHA-LINEA SECTION.                                 REQ-1715
022000     MOVE 'S' TO WKS-SW-LINEA-VALIDA                              
022100     IF LCBI-MARCA-ABRE = '['                                     
022200        MOVE LCBI-FAB-ANIO TO WKS-FLN-ANIO                        
022300        MOVE LCBI-FAB-MES  TO WKS-FLN-MES                         
022400        MOVE LCBI-FAB-DIA  TO WKS-FLN-DIA                         
022500        COMPUTE WKS-JULIANO-LINEA =                               
022600                FUNCTION INTEGER-OF-DATE (WKS-FECHA-LINEA-N)      
022700        IF WKS-JULIANO-LINEA < WKS-JULIANO-CORTE                  
022800           MOVE 'N' TO WKS-SW-LINEA-VALIDA                        
022900        END-IF                                                    
023000     END-IF.                                                      
023100 113-VALIDAR-FECHA-LINEA-E. EXIT.                                 
023200                                                                  
023300 120-REGRABAR-BITLOG SECTION.                                     REQ-1715
023400     MOVE 'N' TO WKS-SW-EOF-BITAUX                                
023500     PERFORM 121-LEER-BITAUX                                      
023600     PERFORM 122-ESCRIBIR-BITLOG UNTIL WKS-FIN-BITAUX.            
023700 120-REGRABAR-BITLOG-E. EXIT.                                     
023800                                                                  
023900 121-LEER-BITAUX SECTION.                                         REQ-1715
024000     READ BITAUX INTO REG-LCBITA                                  
024100         AT END                                                   
024200            SET WKS-FIN-BITAUX TO TRUE                            
024300     END-READ.                                                    
024400 121-LEER-BITAUX-E. EXIT.                                         
024500                                                                  
024600 122-ESCRIBIR-BITLOG SECTION.                                     REQ-1715
024700     WRITE REG-BITLOG FROM REG-LCBITA                             
024800     PERFORM 121-LEER-BITAUX.                                     
024900 122-ESCRIBIR-BITLOG-E. EXIT.                                     
025000                                                                  
025100 150-ESCRIBIR-MARCA-INICIO SECTION.                               REQ-1660
025200     MOVE SPACES          TO LK-NIVEL                             
025300     MOVE 'INFO'          TO LK-NIVEL                             
025400     MOVE SPACES          TO LK-MENSAJE                           
025500     IF LK-LINEAS-PURGADAS > 0                                    REQ-1904
025600        STRING 'INICIO DE CORRIDA, FUENTES: ' LK-NUM-FUENTES      REQ-1904
025700               ', LINEAS PURGADAS: ' LK-LINEAS-PURGADAS           REQ-1904
025800               DELIMITED BY SIZE INTO LK-MENSAJE                  REQ-1904
025900     ELSE                                                         REQ-1904
026000        STRING 'INICIO DE CORRIDA, FUENTES: ' LK-NUM-FUENTES      REQ-1904
026100               DELIMITED BY SIZE INTO LK-MENSAJE                  REQ-1904
026200     END-IF                                                       REQ-1904
026300     PERFORM 210-CONSTRUIR-LINEA                                  
026400     PERFORM 220-GRABAR-LINEA.                                    
026500 150-ESCRIBIR-MARCA-INICIO-E. EXIT.                               
026600                                                                  
026700***************************************************************** 
026800*   200 - CONSTRUYE Y GRABA UNA LINEA DE EVENTO (DESCARGA/SUBIDA  
026900*         /AVISO/ERROR) SOLICITADA POR EL PROGRAMA LLAMADOR.      
027000***************************************************************** 
027100 200-ESCRIBIR-LINEA SECTION.                                      REQ-1660
027200     PERFORM 210-CONSTRUIR-LINEA                                  
027300     PERFORM 220-GRABAR-LINEA.                                    
027400 200-ESCRIBIR-LINEA-E. EXIT.                                      
027500                                                                  
027600 210-CONSTRUIR-LINEA SECTION.                                     REQ-1660
027700     MOVE SPACES TO REG-LCBITA                                    
027800     ACCEPT WKS-FECHA-HOY  FROM DATE YYYYMMDD                     
027900     ACCEPT WKS-HORA-ACTUAL FROM TIME                             
028000     MOVE '['    TO LCBI-MARCA-ABRE                               
028100     STRING WKS-HOY-ANIO '-' WKS-HOY-MES '-' WKS-HOY-DIA          
028200            DELIMITED BY SIZE INTO LCBI-FECHA                     
028300     STRING WKS-HOR-HH ':' WKS-HOR-MM ':' WKS-HOR-SS              
028400            DELIMITED BY SIZE INTO LCBI-HORA                      
028500     MOVE ']'    TO LCBI-MARCA-CIERRA                             
028600     MOVE '['    TO LCBI-ABRE-NIVEL                               
028700     MOVE LK-NIVEL TO LCBI-NIVEL                                  
028800     MOVE ']'    TO LCBI-CIERRA-NIVEL                             
028900     MOVE LK-MENSAJE TO LCBI-MENSAJE.                             
029000 210-CONSTRUIR-LINEA-E. EXIT.                                     
029100                                                                  
029200 220-GRABAR-LINEA SECTION.                                        REQ-1660
029300     WRITE REG-BITLOG FROM REG-LCBITA                             
029400     IF FS-BITLOG NOT = 0                                         
029500        MOVE 'WRITE'   TO ACCION                                  
029600        MOVE SPACES    TO LLAVE                                   
029700        MOVE 'BITLOG'  TO ARCHIVO                                 
029800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
029900                              FS-BITLOG, FSE-BITLOG               
030000        SET LK-RETORNO-ERROR TO TRUE                              
030100     END-IF.                                                      
030200 220-GRABAR-LINEA-E. EXIT.                                        
030300                                                                  
030400***************************************************************** 
030500*   300 - ESCRIBE LA MARCA DE FIN CON LA DURACION DE LA CORRIDA   
030600*         Y CIERRA LA BITACORA.                                   
030700***************************************************************** 
030800 300-CERRAR-BITACORA SECTION.                                     REQ-1660
030900     MOVE SPACES TO LK-NIVEL                                      
031000     MOVE 'INFO' TO LK-NIVEL                                      
031100     MOVE SPACES TO LK-MENSAJE                                    
031200     STRING 'FIN DE CORRIDA, DURACION (SEG): '                    
031300            LK-SEGUNDOS-TRANSCURRIDOS                             
031400            DELIMITED BY SIZE INTO LK-MENSAJE                     
031500     PERFORM 210-CONSTRUIR-LINEA                                  
031600     PERFORM 220-GRABAR-LINEA                                     
031700     CLOSE BITLOG.                                                
031800 300-CERRAR-BITACORA-E. EXIT.                                     
