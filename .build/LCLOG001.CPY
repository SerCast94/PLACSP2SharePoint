000100*---------------------------------------------------------------- 
000200*    COPY        : LCLOG001                                       
000300*    DESCRIPCION : LINEA DE LA BITACORA DE EJECUCION DEL MOTOR    
000400*                : DE EXTRACCION. CADA LINEA LLEVA FECHA, HORA,   
000500*                : NIVEL DEL EVENTO Y EL TEXTO DEL MENSAJE.       
000600*---------------------------------------------------------------- 
000700 01  REG-LCBITA                      PIC X(132).                  
000800*---------------------------------------------------------------- 
000900*   VISTA ESTRUCTURADA PARA CONSTRUIR/LEER LA LINEA DE BITACORA   
001000*---------------------------------------------------------------- 
001100 01  LCBI-LINEA-R REDEFINES REG-LCBITA.                           
001200     02  LCBI-MARCA-ABRE             PIC X(01).                   
001300     02  LCBI-FECHA                  PIC X(10).                   
001400     02  LCBI-FAB-R REDEFINES LCBI-FECHA.                         
001500         04  LCBI-FAB-ANIO           PIC 9(04).                   
001600         04  FILLER                  PIC X(01).                   
001700         04  LCBI-FAB-MES            PIC 9(02).                   
001800         04  FILLER                  PIC X(01).                   
001900         04  LCBI-FAB-DIA            PIC 9(02).                   
002000     02  FILLER                      PIC X(01).                   
002100     02  LCBI-HORA                   PIC X(08).                   
002200     02  LCBI-MARCA-CIERRA           PIC X(01).                   
002300     02  FILLER                      PIC X(01).                   
002400     02  LCBI-ABRE-NIVEL             PIC X(01).                   
002500     02  LCBI-NIVEL                  PIC X(08).                   
002600         88  LCBI-NIVEL-INFO                  VALUE 'INFO    '.   
002700         88  LCBI-NIVEL-DESCARGA              VALUE 'DESCARGA'.   
002800         88  LCBI-NIVEL-SUBIDA                VALUE 'SUBIDA  '.   
002900         88  LCBI-NIVEL-AVISO                 VALUE 'AVISO   '.   
003000         88  LCBI-NIVEL-ERROR                 VALUE 'ERROR   '.   
003100     02  LCBI-CIERRA-NIVEL           PIC X(01).                   
003200     02  FILLER                      PIC X(01).                   
003300     02  LCBI-MENSAJE                PIC X(98).                   
003400     02  FILLER                      PIC X(01).                   
003500*---------------------------------------------------------------- 
003600*   PARAMETROS DE LLAMADA AL MODULO DE BITACORA LCLG1B02          
003700*---------------------------------------------------------------- 
003800 01  LK-PARM-BITACORA.                                            
003900     02  LK-ACCION                   PIC X(05).                   
004000         88  LK-ACCION-INICIAR                 VALUE 'INIC'.      
004100         88  LK-ACCION-ESCRIBIR                VALUE 'LINEA'.     
004200         88  LK-ACCION-FINALIZAR               VALUE 'FIN'.       
004300     02  LK-NIVEL                    PIC X(08).                   
004400     02  LK-MENSAJE                  PIC X(98).                   
004500     02  LK-DIAS-RETENCION           PIC 9(03) COMP.              
004600     02  LK-NUM-FUENTES              PIC 9(05) COMP.              
004700     02  LK-SEGUNDOS-TRANSCURRIDOS   PIC 9(07) COMP.              
004800     02  LK-LINEAS-PURGADAS          PIC 9(07) COMP.              
004900     02  LK-COD-RETORNO              PIC X(02).                   
005000         88  LK-RETORNO-OK                     VALUE '00'.        
005100         88  LK-RETORNO-ERROR                  VALUE '90'.        
005200     02  FILLER                      PIC X(01).                   
