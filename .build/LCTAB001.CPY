000100*---------------------------------------------------------------- 
000200*    COPY        : LCTAB001                                       
000300*    DESCRIPCION : TABLAS DE TRABAJO DEL MOTOR DE EXTRACCION --   
000400*                : LISTAS DE CODIGOS EN MEMORIA, CONTROL DE       
000500*                : DUPLICADOS, CONTROL DE BAJAS (TOMBSTONES) Y    
000600*                : MAPA DE NOMBRES DE ARCHIVO DE SALIDA.          
000700*---------------------------------------------------------------- 
000800 01  WKS-TAB-CODIGOS-CTL.                                         
000900     02  WKS-TC-LONG             PIC 9(05) COMP   VALUE ZEROS.    
001000     02  WKS-TAB-CODIGOS.                                         
001100         04  WKS-TC-ENTRADA  OCCURS 1 TO 6000 TIMES               
001200                             DEPENDING ON WKS-TC-LONG             
001300                             ASCENDING KEY WKS-TC-ID-LISTA        
001400                                           WKS-TC-CODIGO          
001500                             INDEXED BY WKS-TC-IDX.               
001600             06  WKS-TC-ID-LISTA     PIC X(20).                   
001700             06  WKS-TC-CODIGO       PIC X(10).                   
001800             06  WKS-TC-NOMBRE       PIC X(80).                   
001900*---------------------------------------------------------------- 
002000*   CONTROL DE ENTRADAS YA PROCESADAS (PRIMERA OCURRENCIA GANA)   
002100*---------------------------------------------------------------- 
002200 01  WKS-TAB-PROCESADOS-CTL.                                      
002300     02  WKS-TP-LONG             PIC 9(07) COMP   VALUE ZEROS.    
002400     02  WKS-TAB-PROCESADOS.                                      
002500         04  WKS-TP-ENTRADA  OCCURS 1 TO 400000 TIMES             
002600                             DEPENDING ON WKS-TP-LONG             
002700                             INDEXED BY WKS-TP-IDX.               
002800             06  WKS-TP-ID           PIC X(60).                   
002900*---------------------------------------------------------------- 
003000*   CONTROL DE BAJAS -- PRIMERA FECHA DE BAJA POR IDENTIFICADOR   
003100*---------------------------------------------------------------- 
003200 01  WKS-TAB-BAJAS-CTL.                                           
003300     02  WKS-TB-LONG             PIC 9(07) COMP   VALUE ZEROS.    
003400     02  WKS-TAB-BAJAS.                                           
003500         04  WKS-TB-ENTRADA  OCCURS 1 TO 400000 TIMES             
003600                             DEPENDING ON WKS-TB-LONG             
003700                             INDEXED BY WKS-TB-IDX.               
003800             06  WKS-TB-ID           PIC X(60).                   
003900             06  WKS-TB-FECHA-BAJA   PIC X(14).                   
004000*---------------------------------------------------------------- 
004100*   MAPA DE NOMBRES DE ARCHIVO DE SALIDA (REGLA FIJA DEL LOTE)    
004200*---------------------------------------------------------------- 
004300 01  WKS-NOMBRES-MAPA-INIC.                                       
004400     02  FILLER  PIC X(40) VALUE                                  
004500         "licitacionesPerfilesContratanteCompleto3".              
004600     02  FILLER  PIC X(40) VALUE "licPerfContratPLACSP".          
004700     02  FILLER  PIC X(40) VALUE                                  
004800         "PlataformasAgregadasSinMenores".                        
004900     02  FILLER  PIC X(40) VALUE "licPlatafAgregadas".            
005000 01  WKS-TAB-NOMBRES REDEFINES WKS-NOMBRES-MAPA-INIC.             
005100     02  WKS-NM-ENTRADA OCCURS 2 TIMES.                           
005200         04  WKS-NM-PREFIJO          PIC X(40).                   
005300         04  WKS-NM-SALIDA           PIC X(40).                   
005400*---------------------------------------------------------------- 
005500*   CONTADORES DE CORRIDA                                         
005600*---------------------------------------------------------------- 
005700 01  WKS-CONTADORES.                                              
005800     02  WKS-CNT-LEIDAS          PIC 9(09) COMP   VALUE ZEROS.    
005900     02  WKS-CNT-UNICAS          PIC 9(09) COMP   VALUE ZEROS.    
006000     02  WKS-CNT-LICITACIONES    PIC 9(09) COMP   VALUE ZEROS.    
006100     02  WKS-CNT-RESULTADOS      PIC 9(09) COMP   VALUE ZEROS.    
006200     02  WKS-CNT-EMP             PIC 9(09) COMP   VALUE ZEROS.    
006300     02  WKS-CNT-CPM             PIC 9(09) COMP   VALUE ZEROS.    
006400     02  WKS-CNT-ARCHIVOS        PIC 9(05) COMP   VALUE ZEROS.    
006500     02  FILLER                  PIC X(08).                       
006600*---------------------------------------------------------------- 
006700*   CONMUTADORES DE CONTROL DE LA CORRIDA                         
006800*---------------------------------------------------------------- 
006900 01  WKS-CONMUTADORES.                                            
007000     02  WKS-SW-DUPLICADO        PIC X(01) VALUE 'N'.             
007100         88  WKS-ES-DUPLICADO               VALUE 'S'.            
007200         88  WKS-NO-ES-DUPLICADO            VALUE 'N'.            
007300     02  WKS-SW-BAJA-HALLADA     PIC X(01) VALUE 'N'.             
007400         88  WKS-BAJA-FUE-HALLADA           VALUE 'S'.            
007500         88  WKS-BAJA-NO-HALLADA            VALUE 'N'.            
007600     02  WKS-SW-FIN-TENDER       PIC X(01) VALUE 'N'.             
007700         88  WKS-FIN-TENDER                 VALUE 'S'.            
007800     02  WKS-SW-FIN-CODIGOS      PIC X(01) VALUE 'N'.             
007900         88  WKS-FIN-CODIGOS                VALUE 'S'.            
008000     02  WKS-SW-EMP-HABILITADO   PIC X(01) VALUE 'N'.             
008100         88  WKS-EMP-HABILITADO             VALUE 'S'.            
008200     02  WKS-SW-CPM-HABILITADO   PIC X(01) VALUE 'N'.             
008300         88  WKS-CPM-HABILITADO             VALUE 'S'.            
008400     02  WKS-SW-DOS-TABLAS       PIC X(01) VALUE 'N'.             
008500         88  WKS-DOS-TABLAS                 VALUE 'S'.            
008600     02  FILLER                  PIC X(10).                       
