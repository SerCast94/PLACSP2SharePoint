000100*---------------------------------------------------------------- 
000200*    COPY        : LCENT001                                       
000300*    DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE LICITACION   
000400*                : (FEED MENSUAL PLACSP), UNA POSICION POR CADA   
000500*                : DATO EXTRAIBLE DE LA FICHA DE LA LICITACION.   
000600*    NOTA        : EL REGISTRO TRAILER (LCEN-TIPO-ENTRADA = 'X')  
000700*                : NO ES UNA LICITACION; LCEN-EXPEDIENTE LLEVA EL 
000800*                : NOMBRE DEL ARCHIVO ENCADENADO SIGUIENTE.       
000900*---------------------------------------------------------------- 
001000 01  REG-LCENTR.                                                  
001100     02  LCEN-IDENTIFICADOR          PIC X(60).                   
001200     02  LCEN-ENLACE                 PIC X(120).                  
001300     02  LCEN-FECHA-ACTUALIZACION    PIC X(14).                   
001400     02  LCEN-FAC-R REDEFINES                                     
001500         LCEN-FECHA-ACTUALIZACION.                                
001600         04  LCEN-FAC-ANIO           PIC 9(04).                   
001700         04  LCEN-FAC-MES            PIC 9(02).                   
001800         04  LCEN-FAC-DIA            PIC 9(02).                   
001900         04  LCEN-FAC-HORA           PIC 9(02).                   
002000         04  LCEN-FAC-MINUTO         PIC 9(02).                   
002100         04  LCEN-FAC-SEGUNDO        PIC 9(02).                   
002200     02  LCEN-TIPO-ENTRADA           PIC X(01).                   
002300         88  LCEN-ES-CONSULTA                  VALUE 'C'.         
002400         88  LCEN-ES-LICITACION                VALUE 'L'.         
002500         88  LCEN-ES-ENCADENADO                VALUE 'X'.         
002600     02  LCEN-COD-RESULTADO-1        PIC X(02).                   
002700         88  LCEN-RESULTADO-ENCARGO            VALUE '11'.        
002800     02  LCEN-PRIMERA-PUBLICACION    PIC X(08).                   
002900     02  LCEN-COD-ESTADO             PIC X(04).                   
003000     02  LCEN-EXPEDIENTE             PIC X(40).                   
003100     02  LCEN-OBJETO-CONTRATO        PIC X(4000).                 
003200     02  LCEN-UUID-TED               PIC X(40).                   
003300*---------------------------------------------------------------- 
003400*   IMPORTES DEL CONTRATO -- SIN EMPAQUETAR, 2 DECIMALES          
003500*---------------------------------------------------------------- 
003600     02  LCEN-IMPORTES.                                           
003700         04  LCEN-VALOR-ESTIMADO     PIC S9(13)V99.               
003800         04  LCEN-PRESUP-SIN-IMP     PIC S9(13)V99.               
003900         04  LCEN-PRESUP-CON-IMP     PIC S9(13)V99.               
004000     02  LCEN-LISTA-CPV              PIC X(200).                  
004100     02  LCEN-COD-TIPO-CONTRATO      PIC X(04).                   
004200     02  LCEN-FLAG-CONTRATO-MIXTO    PIC X(01).                   
004300         88  LCEN-CONTRATO-MIXTO-SI             VALUE 'S'.        
004400         88  LCEN-CONTRATO-MIXTO-NO             VALUE 'N'.        
004500*---------------------------------------------------------------- 
004600*   LUGAR DE EJECUCION Y DATOS DEL ORGANO CONTRATANTE             
004700*---------------------------------------------------------------- 
004800     02  LCEN-LUGAR-EJECUCION.                                    
004900         04  LCEN-LUGAR-COD          PIC X(10).                   
005000         04  LCEN-LUGAR-DESC         PIC X(60).                   
005100         04  LCEN-PAIS-COD           PIC X(10).                   
005200         04  LCEN-PAIS-DESC          PIC X(60).                   
005300     02  LCEN-ORGANO-CONTRATANTE.                                 
005400         04  LCEN-ORGANO-NOMBRE      PIC X(120).                  
005500         04  LCEN-ID-PLATAFORMA      PIC X(20).                   
005600         04  LCEN-ID-OC-PLAT         PIC X(20).                   
005700         04  LCEN-NIF-OC             PIC X(12).                   
005800         04  LCEN-DIR3               PIC X(12).                   
005900         04  LCEN-PERFIL-URL         PIC X(120).                  
006000         04  LCEN-COD-TIPO-ADMIN     PIC X(04).                   
006100         04  LCEN-CODIGO-POSTAL      PIC X(08).                   
006200*---------------------------------------------------------------- 
006300*   DATOS DE PROCEDIMIENTO Y PLAZOS                               
006400*---------------------------------------------------------------- 
006500     02  LCEN-PROCEDIMIENTO.                                      
006600         04  LCEN-COD-TIPO-PROC      PIC X(04).                   
006700         04  LCEN-COD-SIST-CONTRAT   PIC X(04).                   
006800         04  LCEN-COD-TRAMITACION    PIC X(04).                   
006900         04  LCEN-COD-PRESENT-OFERTA PIC X(04).                   
007000     02  LCEN-FIN-OFERTAS            PIC X(14).                   
007100     02  LCEN-FOF-R REDEFINES LCEN-FIN-OFERTAS.                   
007200         04  LCEN-FOF-ANIO           PIC 9(04).                   
007300         04  LCEN-FOF-MES            PIC 9(02).                   
007400         04  LCEN-FOF-DIA            PIC 9(02).                   
007500         04  LCEN-FOF-HORA           PIC 9(02).                   
007600         04  LCEN-FOF-MINUTO         PIC 9(02).                   
007700         04  LCEN-FOF-SEGUNDO        PIC 9(02).                   
007800     02  LCEN-FIN-SOLICITUDES        PIC X(14).                   
007900*   REQ-1903: FALTABA EL REDEFINES DE ESTA FECHA (REGLA 25).      
008000     02  LCEN-FSO-R REDEFINES LCEN-FIN-SOLICITUDES.               
008100         04  LCEN-FSO-ANIO           PIC 9(04).                   
008200         04  LCEN-FSO-MES            PIC 9(02).                   
008300         04  LCEN-FSO-DIA            PIC 9(02).                   
008400         04  LCEN-FSO-HORA           PIC 9(02).                   
008500         04  LCEN-FSO-MINUTO         PIC 9(02).                   
008600         04  LCEN-FSO-SEGUNDO        PIC 9(02).                   
008700     02  LCEN-DIRECTIVA              PIC X(20).                   
008800     02  LCEN-FLAG-SARA              PIC X(01).                   
008900         88  LCEN-SARA-SI                       VALUE 'S'.        
009000         88  LCEN-SARA-NO                       VALUE 'N'.        
009100*---------------------------------------------------------------- 
009200*   FINANCIACION EUROPEA Y SUBCONTRATACION                        
009300*---------------------------------------------------------------- 
009400     02  LCEN-FINANCIACION.                                       
009500         04  LCEN-COD-FINANCIACION   PIC X(60).                   
009600         04  LCEN-DESC-FINANCIACION  PIC X(200).                  
009700     02  LCEN-FLAG-SUBASTA           PIC X(01).                   
009800         88  LCEN-SUBASTA-SI                    VALUE 'S'.        
009900         88  LCEN-SUBASTA-NO                    VALUE 'N'.        
010000     02  LCEN-SUBCONTRATACION.                                    
010100         04  LCEN-SUB-DESCRIPCION    PIC X(200).                  
010200         04  LCEN-SUB-PORCENTAJE     PIC S9(03)V99.               
010300*---------------------------------------------------------------- 
010400*   BAJA (TOMBSTONE) -- ESPACIOS SI LA ENTRADA SIGUE VIGENTE      
010500*---------------------------------------------------------------- 
010600     02  LCEN-FECHA-BAJA             PIC X(14).                   
010700     02  LCEN-FBJ-R REDEFINES LCEN-FECHA-BAJA.                    
010800         04  LCEN-FBJ-ANIO           PIC 9(04).                   
010900         04  LCEN-FBJ-MES            PIC 9(02).                   
011000         04  LCEN-FBJ-DIA            PIC 9(02).                   
011100         04  LCEN-FBJ-HORA           PIC 9(02).                   
011200         04  LCEN-FBJ-MINUTO         PIC 9(02).                   
011300         04  LCEN-FBJ-SEGUNDO        PIC 9(02).                   
011400     02  FILLER                      PIC X(50).                   
