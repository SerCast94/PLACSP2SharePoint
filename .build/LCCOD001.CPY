000100*---------------------------------------------------------------- 
000200*    COPY        : LCCOD001                                       
000300*    DESCRIPCION : LAYOUT DE REGISTRO DE LISTA DE CODIGOS         
000400*                : (ESTADO, TIPO CONTRATO, PROCEDIMIENTO,         
000500*                : SISTEMA CONTRATACION, TRAMITACION,             
000600*                : PRESENTACION OFERTA, TIPO ADMIN, FINANCIA).    
000700*---------------------------------------------------------------- 
000800 01  REG-LCCODL.                                                  
000900     02  LCCD-ID-LISTA               PIC X(20).                   
001000         88  LCCD-LISTA-ESTADO            VALUE 'ESTADO'.         
001100         88  LCCD-LISTA-TIPO-CTO          VALUE                   
001200                                 'TIPO-CONTRATO'.                 
001300         88  LCCD-LISTA-TIPO-PROC         VALUE                   
001400                                 'TIPO-PROCEDIMIENTO'.            
001500         88  LCCD-LISTA-SIST-CTO          VALUE                   
001600                                 'SISTEMA-CONTRATACION'.          
001700         88  LCCD-LISTA-TRAMITAC          VALUE 'TRAMITACION'.    
001800         88  LCCD-LISTA-PRESENT           VALUE                   
001900                                 'PRESENTACION-OFERTA'.           
002000         88  LCCD-LISTA-TIPO-ADM          VALUE                   
002100                                 'TIPO-ADMINISTRACION'.           
002200         88  LCCD-LISTA-FINANCIA          VALUE                   
002300                                 'CODIGO-FINANCIACION'.           
002400     02  LCCD-CODIGO                 PIC X(10).                   
002500     02  LCCD-NOMBRE                 PIC X(80).                   
002600     02  FILLER                      PIC X(10).                   
