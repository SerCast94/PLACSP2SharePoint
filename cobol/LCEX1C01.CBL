000100***************************************************************** 
000200* FECHA       : 14/03/1994                                        
000300* PROGRAMADOR : M. SOLORZANO (MSOL)                               
000400* APLICACION  : LICITACIONES/PLACSP                               
000500* PROGRAMA    : LCEX1C01                                          
000600* TIPO        : BATCH                                             
000700* DESCRIPCION : LEE EL FEED MENSUAL DE LICITACIONES DE LA         
000800*             : PLATAFORMA DE CONTRATACION DEL ESTADO, DECODIFICA 
000900*             : LOS CATALOGOS DE CODIGOS, DETERMINA LA VIGENCIA   
001000*             : DE CADA EXPEDIENTE Y GENERA LA TABLA PLANA DE     
001100*             : LICITACIONES PARA EXPLOTACION POR LOS ANALISTAS   
001200* ARCHIVOS    : TENDRIN=C,CODLST=C,LICSAL=A,RESSAL=A,LICRES=A     
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                          
001400* INSTALADO   : 02/05/1994                                        
001500* BPM/RATIONAL: 104477                                            
001600* NOMBRE      : MOTOR DE EXTRACCION DE LICITACIONES PLACSP        
001700* DESCRIPCION : PROCESO BATCH MENSUAL                             
001800***************************************************************** 
001900 IDENTIFICATION DIVISION.                                         
002000 PROGRAM-ID.                    LCEX1C01.                         
002100 AUTHOR.                        M SOLORZANO.                      
002200 INSTALLATION.                  DEPARTAMENTO DE CONTRATACION.     
002300 DATE-WRITTEN.                  14/03/1994.                       
002400 DATE-COMPILED.                 02/05/1994.                       
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.       
002600***************************************************************** 
002700*                       H I S T O R I A L                         
002800***************************************************************** 
002900*   14/03/1994  MSOL  REQ-1044  PRIMERA VERSION DEL PROGRAMA,   * REQ-1044
003000*                      SOLO LISTADO DE EXPEDIENTES VIGENTES.    * REQ-1044
003100*   02/05/1994  MSOL  REQ-1044  SE INSTALA EN PRODUCCION.       * REQ-1044
003200*   19/09/1994  JCAB  REQ-1091  SE AGREGA LA TABLA DE CODIGOS   * REQ-1091
003300*                      DE ESTADO Y TIPO DE CONTRATO.            * REQ-1091
003400*   11/01/1995  JCAB  REQ-1120  SE AGREGA CALCULO DE VIGENCIA   * REQ-1120
003500*                      (VIGENTE/ANULADA/ARCHIVADA).             * REQ-1120
003600*   25/06/1996  RORD  REQ-1288  SE AGREGAN LOS CAMPOS DE LUGAR  * REQ-1288
003700*                      DE EJECUCION Y ORGANO DE CONTRATACION.   * REQ-1288
003800*   14/02/1997  RORD  REQ-1335  SOPORTE DE ARCHIVOS ENCADENADOS * REQ-1335
003900*                      (EL LOTE LLEGA PARTIDO EN VARIOS ARCHIVOS* REQ-1335
004000*                      CUANDO EL DIRECTORIO MENSUAL ES GRANDE). * REQ-1335
004100*   30/10/1997  PVAL  REQ-1409  LIMPIEZA DE TEXTO DEL OBJETO DEL* REQ-1409
004200*                      CONTRATO (ENTIDADES Y CARACTERES RAROS). * REQ-1409
004300*   17/08/1998  PVAL  REQ-1456  AMPLIACION DE CAMPO DE FECHA A  * REQ-1456
004400*                      4 DIGITOS DE ANIO; SE REVISAN TODAS LAS  * REQ-1456
004500*                      COMPARACIONES DE FECHA DEL PROGRAMA      * REQ-1456
004600*                      (PROYECTO AJUSTE AL ANIO 2000).          * REQ-1456
004700*   05/01/1999  PVAL  REQ-1456  PRUEBAS DE FIN DE SIGLO CERRADAS* REQ-1456
004800*                      SIN INCIDENCIAS, QUEDA EN PRODUCCION.    * REQ-1456
004900*   22/11/2000  HFLO  REQ-1502  SE AGREGA LA FINANCIACION       * REQ-1502
005000*                      EUROPEA Y LA SUBCONTRATACION PERMITIDA.  * REQ-1502
005100*   09/07/2002  HFLO  REQ-1587  SE AGREGA EL CALCULO DE ID OC   * REQ-1587
005200*                      EN PLACSP PARA PLATAFORMAS AGREGADAS.    * REQ-1587
005300*   03/03/2004  DMUN  REQ-1660  SE AGREGA LA BITACORA DE        * REQ-1660
005400*                      EJECUCION (LLAMADA A LCLG1B02) Y LA      * REQ-1660
005500*                      PURGA AUTOMATICA DE REGISTROS VIEJOS.    * REQ-1660
005600*   18/10/2006  DMUN  REQ-1742  SE AGREGA EL RESUMEN DE CIERRE  * REQ-1742
005700*                      CON EL TAMANO DE LOS ARCHIVOS GENERADOS. * REQ-1742
005800*   26/04/2009  AESP  REQ-1833  SE AGREGA EL MAPEO DE NOMBRE DE * REQ-1833
005900*                      ARCHIVO DE SALIDA SEGUN PREFIJO DE       * REQ-1833
006000*                      ENTRADA.                                 * REQ-1833
006100*   14/06/2010  AESP  REQ-1871  SE RECORTA EL IDENTIFICADOR AL  * REQ-1871
006200*                      TRAMO FINAL DEL EXPEDIENTE (SOLO LO QUE  * REQ-1871
006300*                      SIGUE A LA ULTIMA BARRA DEL ENTRY-ID).   * REQ-1871
006400*   09/02/2011  AESP  REQ-1889  SE CORRIGE EL MODO DOS-TABLAS Y * REQ-1889
006500*                      EMP/CPM: QUEDABAN SIEMPRE EN N PORQUE EL * REQ-1889
006600*                      UPSI DEL JCL NUNCA SE TRASLADABA A LOS  *  REQ-1889
006700*                      CONMUTADORES DE LCTAB001.                * REQ-1889
006800*   30/05/2011  AESP  REQ-1894  EL MAPEO DE NOMBRE COMPARABA EL * REQ-1894
006900*                      CAMPO COMPLETO DE 40 POSICIONES EN LUGAR * REQ-1894
007000*                      DE SOLO EL PREFIJO; NOMBRES MAS LARGOS   * REQ-1894
007100*                      QUE EL PREFIJO DEJABAN DE RECONOCERSE.   * REQ-1894
007200*   18/11/2011  AESP  REQ-1901  SE CAMBIA LA LIMPIEZA           * REQ-1901
007300*                      A UN MOTOR CARACTER A CARACTER: FALTABAN * REQ-1901
007400*                      ENTIDADES, ESCAPES DOBLES, ACENTOS Y     * REQ-1901
007500*                      SIGNOS UNICODE, Y EL COLAPSO DE ESPACIOS * REQ-1901
007600*                      SOLO REDUCIA LAS RACHAS A LA MITAD.      * REQ-1901
007700*   20/01/2012  AESP  REQ-1902  LOS IMPORTES (VALOR ESTIMADO,   * REQ-1902
007800*                      PRESUPUESTO SIN/CON IMPUESTOS) SE        * REQ-1902
007900*                      EDITAN AHORA CON EL SIGNO DEL EURO AL    * REQ-1902
008000*                      FINAL, SEGUN EL FORMATO #,##0.00 EUR.    * REQ-1902
008100*   25/01/2012  AESP  REQ-1903  SE CORRIGE LA FECHA DE          * REQ-1903
008200*                      PRESENTACION DE SOLICITUDES DE           * REQ-1903
008300*                      PARTICIPACION, QUE SE COPIABA SIN FORMATO* REQ-1903
008400*                      (REGLA 25); SE AGREGA EL REDEFINES       * REQ-1903
008500*                      LCEN-FSO-R.                              * REQ-1903
008600*   27/01/2012  AESP  REQ-1904  SE INFORMA EN LA MARCA DE INICIO* REQ-1904
008700*                      DE LA BITACORA LA CANTIDAD DE LINEAS     * REQ-1904
008800*                      PURGADAS, CUANDO ES MAYOR A CERO.        * REQ-1904
008900***************************************************************** 
009000 ENVIRONMENT DIVISION.                                            
009100 CONFIGURATION SECTION.                                           
009200 SPECIAL-NAMES.                                                   
009300     C01 IS TOP-OF-FORM                                           
009400     CLASS CLASE-NUMERICA IS '0' THRU '9'                         
009500     UPSI-0 ON STATUS IS WKS-UPSI-DOS-TABLAS-ON                   
009600     UPSI-1 ON STATUS IS WKS-UPSI-EMP-CPM-ON.                     
009700 INPUT-OUTPUT SECTION.                                            
009800 FILE-CONTROL.                                                    
009900***************************************************************** 
010000*              A R C H I V O S   D E   E N T R A D A              
010100***************************************************************** 
010200     SELECT TENDRIN ASSIGN   TO TENDRIN                           
010300            ORGANIZATION     IS SEQUENTIAL                        
010400            ACCESS MODE      IS SEQUENTIAL                        
010500            FILE STATUS      IS FS-TENDRIN                        
010600                                FSE-TENDRIN.                      
010700                                                                  
010800     SELECT CODLST  ASSIGN   TO CODLST                            
010900            ORGANIZATION     IS SEQUENTIAL                        
011000            ACCESS MODE      IS SEQUENTIAL                        
011100            FILE STATUS      IS FS-CODLST                         
011200                                FSE-CODLST.                       
011300***************************************************************** 
011400*              A R C H I V O S   D E   S A L I D A                
011500***************************************************************** 
011600     SELECT LICSAL  ASSIGN   TO LICSAL                            
011700            ORGANIZATION     IS SEQUENTIAL                        
011800            ACCESS MODE      IS SEQUENTIAL                        
011900            FILE STATUS      IS FS-LICSAL                         
012000                                FSE-LICSAL.                       
012100                                                                  
012200     SELECT RESSAL  ASSIGN   TO RESSAL                            
012300            ORGANIZATION     IS SEQUENTIAL                        
012400            ACCESS MODE      IS SEQUENTIAL                        
012500            FILE STATUS      IS FS-RESSAL                         
012600                                FSE-RESSAL.                       
012700                                                                  
012800     SELECT LICRES  ASSIGN   TO LICRES                            
012900            ORGANIZATION     IS SEQUENTIAL                        
013000            ACCESS MODE      IS SEQUENTIAL                        
013100            FILE STATUS      IS FS-LICRES                         
013200                                FSE-LICRES.                       
013300                                                                  
013400 DATA DIVISION.                                                   
013500 FILE SECTION.                                                    
013600*1 -->ENTRADA DEL FEED DE LICITACIONES (ATOM PLACSP)              
013700 FD TENDRIN                                                       
013800     RECORDING MODE IS F.                                         
013900     COPY LCENT001.                                               
014000*2 -->ENTRADA DE LAS LISTAS DE CODIGOS                            
014100 FD CODLST                                                        
014200     RECORDING MODE IS F.                                         
014300     COPY LCCOD001.                                               
014400*3 -->SALIDA DE LA TABLA DE LICITACIONES                          
014500 FD LICSAL                                                        
014600     RECORDING MODE IS F.                                         
014700     COPY LCSAL001.                                               
014800*4 -->SALIDA DE LA TABLA DE RESULTADOS (SOLO MODO DOS-TABLAS)     
014900 FD RESSAL                                                        
015000     RECORDING MODE IS F.                                         
015100 01 REG-LCRESU.                                                   
015200     02 LCRE-IDENTIFICADOR        PIC X(40).                      
015300     02 LCRE-ENLACE               PIC X(120).                     
015400     02 LCRE-FECHA-ACTUALIZACION  PIC X(16).                      
015500     02 LCRE-VIGENCIA             PIC X(09).                      
015600     02 FILLER                    PIC X(50).                      
015700*5 -->RESUMEN DE CIERRE DEL PROCESO                               
015800 FD LICRES                                                        
015900     RECORDING MODE IS F.                                         
016000 01 REG-LCRESUMEN.                                                
016100     02 LCRS-TEXTO                PIC X(120).                     
016200     02 FILLER                    PIC X(12).                      
016300                                                                  
016400 WORKING-STORAGE SECTION.                                         
016500***************************************************************** 
016600*             T A B L A S   Y   C O N T A D O R E S               
016700***************************************************************** 
016800 COPY LCTAB001.                                                   
016900 COPY LCLOG001.                                                   
017000***************************************************************** 
017100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         
017200***************************************************************** 
017300 01 WKS-FS-STATUS.                                                
017400    02 WKS-STATUS.                                                
017500       04 FS-TENDRIN             PIC 9(02) VALUE ZEROES.          
017600       04 FSE-TENDRIN.                                            
017700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
017800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
017900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
018000       04 FS-CODLST              PIC 9(02) VALUE ZEROES.          
018100       04 FSE-CODLST.                                             
018200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
018300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
018400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
018500       04 FS-LICSAL              PIC 9(02) VALUE ZEROES.          
018600       04 FSE-LICSAL.                                             
018700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
018800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
018900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
019000       04 FS-RESSAL              PIC 9(02) VALUE ZEROES.          
019100       04 FSE-RESSAL.                                             
019200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
019300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
019400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
019500       04 FS-LICRES              PIC 9(02) VALUE ZEROES.          
019600       04 FSE-LICRES.                                             
019700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
019800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
019900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
020000*      VARIABLES RUTINA DE FSE                                    
020100       04 PROGRAMA               PIC X(08) VALUE SPACES.          
020200       04 ARCHIVO                PIC X(08) VALUE SPACES.          
020300       04 ACCION                 PIC X(10) VALUE SPACES.          
020400       04 LLAVE                  PIC X(32) VALUE SPACES.          
020500    02 FILLER                    PIC X(01) VALUE SPACES.          
020600***************************************************************** 
020700*           CONMUTADORES DE UPSI (MODO DE EJECUCION)              
020800*           WKS-UPSI-DOS-TABLAS-ON Y WKS-UPSI-EMP-CPM-ON SON      
020900*           NOMBRES-CONDICION DECLARADOS EN SPECIAL-NAMES; NO     
021000*           LLEVAN ALMACENAMIENTO PROPIO, LOS FIJA EL PARM UPSI   
021100*           DE EJECUCION DEL JOB.                                 
021200***************************************************************** 
021300*              CAMPOS AUXILIARES PARA FORMATO DE SALIDA           
021400***************************************************************** 
021500 01 WKS-FORMATO-FECHA-CORTA      PIC X(10) VALUE SPACES.          
021600 01 WKS-FORMATO-FECHA-LARGA      PIC X(16) VALUE SPACES.          
021700***************************************************************** 
021800*        CONTROL DE LA DURACION DE LA CORRIDA (BITACORA)          
021900***************************************************************** 
022000 01 WKS-HORA-INICIO               PIC 9(08) VALUE 0.              REQ-1660
022100 01 WKS-HII-R REDEFINES WKS-HORA-INICIO.                          
022200    02 WKS-HII-HORA               PIC 9(02).                      
022300    02 WKS-HII-MINUTO              PIC 9(02).                     
022400    02 WKS-HII-SEGUNDO             PIC 9(02).                     
022500    02 WKS-HII-CENTESIMA           PIC 9(02).                     
022600 01 WKS-HORA-FIN                  PIC 9(08) VALUE 0.              REQ-1660
022700 01 WKS-HIF-R REDEFINES WKS-HORA-FIN.                             
022800    02 WKS-HIF-HORA                PIC 9(02).                     
022900    02 WKS-HIF-MINUTO              PIC 9(02).                     
023000    02 WKS-HIF-SEGUNDO             PIC 9(02).                     
023100    02 WKS-HIF-CENTESIMA           PIC 9(02).                     
023200 01 WKS-SEG-INICIO                PIC S9(07) COMP VALUE 0.        
023300 01 WKS-SEG-FIN                   PIC S9(07) COMP VALUE 0.        
023400*   REQ-1902: SE AMPLIA EL EDITADO DE 20 A 22 POSICIONES PARA     
023500*   AGREGAR EL SIGNO DEL EURO QUE EXIGE EL FORMATO #,##0.00 EUR.  
023600 01 WKS-FORMATO-MONEDA.                                           
023700    02 WKS-FMT-SIGNO             PIC X(01) VALUE SPACES.          
023800    02 WKS-FMT-ENTERO            PIC ZZZ,ZZZ,ZZZ,ZZ9.             
023900    02 FILLER                    PIC X(01) VALUE '.'.             
024000    02 WKS-FMT-DECIMAL           PIC 99.                          
024100    02 FILLER                    PIC X(01) VALUE SPACE.           
024200    02 WKS-FMT-SIMBOLO           PIC X(01) VALUE X'80'.           
024300    02 FILLER                    PIC X(01) VALUE SPACES.          
024400 01 WKS-FORMATO-MONEDA-R REDEFINES WKS-FORMATO-MONEDA             
024500                                  PIC X(22).                      
024600 01 WKS-IMPORTE-AUX               PIC S9(13)V99       VALUE 0.    
024700 01 WKS-IMPORTE-ABS               PIC S9(13)V99       VALUE 0.    
024800 01 WKS-PORCENTAJE-EDITADO        PIC ZZ9.99    VALUE ZEROS.      
024900***************************************************************** 
025000*           CAMPOS DE TRABAJO PARA EL CALCULO DE VIGENCIA         
025100***************************************************************** 
025200 01 WKS-VIGENCIA-CALCULO.                                         
025300    02 WKS-FECHA-REPORTADA        PIC X(14) VALUE SPACES.         
025400    02 WKS-FECHA-REPORTADA-R REDEFINES WKS-FECHA-REPORTADA.       
025500       04 WKS-FR-ANIO             PIC 9(04).                      
025600       04 WKS-FR-MES              PIC 9(02).                      
025700       04 WKS-FR-DIA              PIC 9(02).                      
025800       04 WKS-FR-HORA             PIC 9(02).                      
025900       04 WKS-FR-MINUTO           PIC 9(02).                      
026000       04 WKS-FR-SEGUNDO          PIC 9(02).                      
026100    02 WKS-FECHA-ACT-NUM          PIC 9(08) VALUE 0.              
026200    02 WKS-FECHA-BAJA-NUM         PIC 9(08) VALUE 0.              
026300    02 WKS-SEG-DIA-ACT            PIC 9(05) COMP VALUE 0.         
026400    02 WKS-SEG-DIA-BAJA           PIC 9(05) COMP VALUE 0.         
026500    02 WKS-DIAS-TRANSCURRIDOS     PIC S9(07) COMP VALUE 0.        
026600    02 WKS-SEGUNDOS-TOTAL         PIC S9(09) COMP VALUE 0.        
026700    02 WKS-ANIOS-TRANSCURRIDOS    PIC 9(05)V999 VALUE 0.          
026800    02 WKS-UMBRAL-ARCHIVO         PIC 9(01) VALUE 5.              
026900    02 WKS-SEG-POR-HORA-SHOP      PIC 9(04) VALUE 3660.           
027000    02 FILLER                    PIC X(01) VALUE SPACES.          
027100 01 WKS-TB-FECHA-HALLADA          PIC X(14) VALUE SPACES.         
027200***************************************************************** 
027300*           CAMPOS DE TRABAJO PARA EXTRACCION DE CAMPOS           
027400***************************************************************** 
027500 01 WKS-CAMPO-DECODIFICADO        PIC X(80) VALUE SPACES.         
027600 01 WKS-POS-BUSQUEDA              PIC 9(03) COMP VALUE 0.         
027700 01 WKS-CONTIENE-CODIGO           PIC X(01) VALUE 'N'.            
027800    88 WKS-SI-CONTIENE-CODIGO               VALUE 'S'.            
027900 01 WKS-FUENTE-FINANCIACION       PIC X(20) VALUE SPACES.         
028000***************************************************************** 
028100*           CAMPOS DE TRABAJO PARA LIMPIEZA DE TEXTO              
028200*           (RECONSTRUCCION CARACTER A CARACTER DEL OBJETO DEL    
028300*           CONTRATO -- VER REQ-1901 EN EL HISTORIAL)             
028400***************************************************************** 
028500 01 WKS-OBJETO-TRABAJO            PIC X(4000) VALUE SPACES.       
028600 01 WKS-OBJETO-LONGITUD           PIC 9(04) COMP VALUE 0.         
028700 01 WKS-OBJ-SRC                   PIC X(4000) VALUE SPACES.       
028800 01 WKS-OBJ-DST                   PIC X(4000) VALUE SPACES.       
028900 01 WKS-OBJ-LON-SRC               PIC 9(04) COMP VALUE 0.         
029000 01 WKS-OBJ-POS-SRC               PIC 9(04) COMP VALUE 0.         
029100 01 WKS-OBJ-POS-DST               PIC 9(04) COMP VALUE 0.         
029200 01 WKS-OBJ-POS-INICIO            PIC 9(04) COMP VALUE 0.         
029300 01 WKS-OBJ-RESTANTE              PIC 9(04) COMP VALUE 0.         
029400 01 WKS-OBJ-TOKEN-LARGO           PIC 9(02) COMP VALUE 0.         
029500 01 WKS-OBJ-SUST-LARGO            PIC 9(02) COMP VALUE 0.         
029600 01 WKS-OBJ-SUSTITUTO             PIC X(03) VALUE SPACES.         
029700 01 WKS-OBJ-UN-CARACTER           PIC X(01) VALUE SPACE.          
029800 01 WKS-OBJ-CNT-DOBLES            PIC 9(04) COMP VALUE 0.         
029900 01 WKS-SW-TOKEN-HALLADO          PIC X(01) VALUE 'N'.            
030000    88 WKS-OBJ-TOKEN-HALLADO                VALUE 'S'.            
030100***************************************************************** 
030200*           CAMPOS DE TRABAJO PARA MAPEO DE NOMBRE DE SALIDA      
030300***************************************************************** 
030400 01 WKS-NOMBRE-ENTRADA            PIC X(40) VALUE SPACES.         
030500 01 WKS-NOMBRE-SALIDA             PIC X(40) VALUE SPACES.         
030600 01 WKS-IDX-MAPA                  PIC 9(02) COMP VALUE 0.         
030700 01 WKS-LON-PREFIJO               PIC 9(02) COMP VALUE 0.         
030800***************************************************************** 
030900*      CAMPOS DE TRABAJO PARA RECORTAR EL IDENTIFICADOR           
031000***************************************************************** 
031100 01 WKS-IDX-BARRA                 PIC 9(02) COMP VALUE 0.         
031200 01 WKS-IDX-COLA                  PIC 9(02) COMP VALUE 0.         
031300 01 WKS-LON-COLA                  PIC 9(02) COMP VALUE 0.         
031400***************************************************************** 
031500*           TAMANO DE ARCHIVOS PARA EL RESUMEN DE CIERRE          
031600***************************************************************** 
031700 01 WKS-TAMANO-LICSAL             PIC 9(09) COMP VALUE 0.         
031800 01 WKS-BYTES-RESTO               PIC 9(09) COMP VALUE 0.         
031900 01 WKS-MEGAS.                                                    
032000    02 WKS-MEGAS-ENTERO           PIC Z,ZZZ,ZZ9.                  
032100    02 FILLER                     PIC X(01) VALUE ','.            
032200    02 WKS-MEGAS-DECIMAL          PIC 99.                         
032300 01 WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.              
032400***************************************************************** 
032500 PROCEDURE DIVISION.                                              
032600***************************************************************** 
032700*               S E C C I O N    P R I N C I P A L                
032800***************************************************************** 
032900 000-MAIN SECTION.                                                REQ-1044
033000     PERFORM 200-ABRIR-ARCHIVOS                                   
033100     PERFORM 100-CARGAR-LISTAS-CODIGO                             
033200     PERFORM 110-ESCRIBIR-CABECERA                                
033300     PERFORM 300-LEER-TENDER-IN                                   
033400     PERFORM 700-PROCESAR-ENTRADA UNTIL WKS-FIN-TENDER            
033500     PERFORM 900-IMPRIMIR-RESUMEN                                 
033600     PERFORM 999-CERRAR-ARCHIVOS                                  
033700     STOP RUN.                                                    
033800 000-MAIN-E. EXIT.                                                
033900                                                                  
034000***************************************************************** 
034100*              A P E R T U R A   D E   A R C H I V O S            
034200***************************************************************** 
034300 200-ABRIR-ARCHIVOS SECTION.                                      
034400     MOVE 'LCEX1C01' TO PROGRAMA WKS-PROGRAMA-ACTUAL              
034500     OPEN INPUT  TENDRIN CODLST                                   
034600          OUTPUT LICSAL LICRES                                    
034700     IF FS-TENDRIN NOT EQUAL 0                                    
034800        MOVE 'OPEN'     TO    ACCION                              
034900        MOVE SPACES     TO    LLAVE                               
035000        MOVE 'TENDRIN'  TO    ARCHIVO                             
035100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
035200                              FS-TENDRIN, FSE-TENDRIN             
035300        DISPLAY '>>> ERROR AL ABRIR TENDRIN <<<' UPON CONSOLE     
035400        MOVE 91 TO RETURN-CODE                                    
035500        STOP RUN                                                  
035600     END-IF                                                       
035700     IF FS-CODLST NOT EQUAL 0                                     
035800        MOVE 'OPEN'     TO    ACCION                              
035900        MOVE SPACES     TO    LLAVE                               
036000        MOVE 'CODLST'   TO    ARCHIVO                             
036100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
036200                              FS-CODLST, FSE-CODLST               
036300        DISPLAY '>>> ERROR AL ABRIR CODLST <<<' UPON CONSOLE      
036400        MOVE 91 TO RETURN-CODE                                    
036500        STOP RUN                                                  
036600     END-IF                                                       
036700     IF WKS-UPSI-DOS-TABLAS-ON                                    REQ-1889
036800        SET WKS-DOS-TABLAS TO TRUE                                
036900     END-IF                                                       
037000     IF WKS-UPSI-EMP-CPM-ON                                       REQ-1889
037100        SET WKS-EMP-HABILITADO TO TRUE                            
037200        SET WKS-CPM-HABILITADO TO TRUE                            
037300     END-IF                                                       
037400     IF WKS-DOS-TABLAS                                            
037500        OPEN OUTPUT RESSAL                                        
037600     END-IF                                                       
037700     ACCEPT LK-DIAS-RETENCION FROM SYSIN                          
037800     IF LK-DIAS-RETENCION = ZEROES                                
037900        MOVE 30 TO LK-DIAS-RETENCION                              
038000     END-IF                                                       
038100     ACCEPT WKS-HORA-INICIO FROM TIME                             REQ-1660
038200     COMPUTE WKS-SEG-INICIO =                                     
038300             WKS-HII-HORA   * 3600                                
038400           + WKS-HII-MINUTO * 60                                  
038500           + WKS-HII-SEGUNDO                                      
038600     MOVE 1               TO LK-NUM-FUENTES                       
038700     SET LK-ACCION-INICIAR TO TRUE                                
038800     CALL 'LCLG1B02' USING LK-PARM-BITACORA.                      REQ-1660
038900 200-ABRIR-ARCHIVOS-E. EXIT.                                      
039000                                                                  
039100***************************************************************** 
039200*            C A R G A   D E   L I S T A S   D E   C O D I G O    
039300***************************************************************** 
039400*   LAS LISTAS DEBEN LLEGAR ORDENADAS POR LISTA Y CODIGO PARA QUE 
039500*   LA BUSQUEDA BINARIA (SEARCH ALL) DE 150-CONSULTAR-LISTA-CODIG 
039600*   FUNCIONE CORRECTAMENTE.                                       
039700 100-CARGAR-LISTAS-CODIGO SECTION.                                
039800     PERFORM 105-LEER-CODLST                                      
039900     PERFORM 106-AGREGAR-CODIGO UNTIL WKS-FIN-CODIGOS.            
040000 100-CARGAR-LISTAS-CODIGO-E. EXIT.                                
040100                                                                  
040200 105-LEER-CODLST SECTION.                                         
040300     READ CODLST                                                  
040400       AT END                                                     
040500          SET WKS-FIN-CODIGOS TO TRUE                             
040600     END-READ.                                                    
040700 105-LEER-CODLST-E. EXIT.                                         
040800                                                                  
040900 106-AGREGAR-CODIGO SECTION.                                      REQ-1091
041000     ADD 1 TO WKS-TC-LONG                                         
041100     MOVE LCCD-ID-LISTA TO WKS-TC-ID-LISTA (WKS-TC-LONG)          
041200     MOVE LCCD-CODIGO   TO WKS-TC-CODIGO   (WKS-TC-LONG)          
041300     MOVE LCCD-NOMBRE   TO WKS-TC-NOMBRE   (WKS-TC-LONG)          
041400     PERFORM 105-LEER-CODLST.                                     
041500 106-AGREGAR-CODIGO-E. EXIT.                                      
041600                                                                  
041700***************************************************************** 
041800*        C O N S U L T A   D E   L I S T A   D E   C O D I G O    
041900***************************************************************** 
042000*   DEVUELVE EN WKS-CAMPO-DECODIFICADO EL NOMBRE ASOCIADO AL      
042100*   CODIGO RECIBIDO EN WKS-TC-ID-LISTA/WKS-TC-CODIGO; SI NO SE    
042200*   ENCUENTRA, EL CODIGO SE DEVUELVE SIN CAMBIOS (REGLA DE NEGOCI 
042300*   DE DECODIFICACION).                                           
042400 150-CONSULTAR-LISTA-CODIGO SECTION.                              REQ-1091
042500     SEARCH ALL WKS-TC-ENTRADA                                    
042600       AT END                                                     
042700          MOVE WKS-TC-CODIGO TO WKS-CAMPO-DECODIFICADO            
042800       WHEN WKS-TC-ID-LISTA (WKS-TC-IDX) = WKS-TC-ID-LISTA AND    
042900            WKS-TC-CODIGO   (WKS-TC-IDX) = WKS-TC-CODIGO          
043000          MOVE WKS-TC-NOMBRE (WKS-TC-IDX) TO                      
043100                                   WKS-CAMPO-DECODIFICADO         
043200     END-SEARCH.                                                  
043300 150-CONSULTAR-LISTA-CODIGO-E. EXIT.                              
043400                                                                  
043500***************************************************************** 
043600*        E S C R I T U R A   D E   L A   C A B E C E R A          
043700***************************************************************** 
043800 110-ESCRIBIR-CABECERA SECTION.                                   
043900     MOVE 'Identificador'              TO LCCB-IDENTIFICADOR      
044000     MOVE 'Link licitacion'             TO LCCB-ENLACE            
044100     MOVE 'Fecha actualizacion'    TO LCCB-FECHA-ACTUALIZACION    
044200     MOVE 'Vigencia'                    TO LCCB-VIGENCIA          
044300     MOVE                                                         
044400'      Primera publicacion|Estado|Numero de expediente|Objeto del 
044500-    ' ' Contrato|Identificador unico TED|Valor estimado del cont 
044600-    'rato|Presupuesto base sin impuestos|Presupuesto base con im 
044700-    'puestos|CPV|Tipo de contrato|Contrato mixto|Lugar de ejecuc 
044800-    'ion|Organo de Contratacion|ID OC en PLACSP|NIF OC|DIR3|Perf 
044900-    'il de Contratante|Tipo de Administracion|Codigo Postal|Tipo 
045000-    ' de procedimiento|Sistema de contratacion|Tramitacion|Prese 
045100-    'ntacion de oferta|Fecha presentacion ofertas|Fecha presenta 
045200-    'cion solicitudes|Directiva|Contrato SARA|Financiacion Europ 
045300-    'ea|Descripcion financiacion|Subcontratacion|Subcontratacion 
045400-    ' porcentaje'                                                
045500                                         TO LCCB-RESTO-TITULOS    
045600     WRITE REG-LCSAL-CAB                                          
045700     IF FS-LICSAL NOT = 0                                         
045800        DISPLAY 'ERROR AL ESCRIBIR CABECERA, STATUS: ' FS-LICSAL  
045900     END-IF.                                                      
046000 110-ESCRIBIR-CABECERA-E. EXIT.                                   
046100                                                                  
046200***************************************************************** 
046300*              L E C T U R A   D E L   T E N D E R - I N          
046400***************************************************************** 
046500 300-LEER-TENDER-IN SECTION.                                      
046600     READ TENDRIN                                                 
046700       AT END                                                     
046800          SET WKS-FIN-TENDER TO TRUE                              
046900     END-READ                                                     
047000     IF NOT WKS-FIN-TENDER                                        
047100        ADD 1 TO WKS-CNT-LEIDAS                                   
047200     END-IF.                                                      
047300 300-LEER-TENDER-IN-E. EXIT.                                      
047400                                                                  
047500***************************************************************** 
047600*           P R O C E S O   D E   C A D A   E N T R A D A         
047700***************************************************************** 
047800 700-PROCESAR-ENTRADA SECTION.                                    
047900     IF LCEN-ES-ENCADENADO                                        
048000        PERFORM 820-ENCADENAR-SIGUIENTE                           
048100     ELSE                                                         
048200        PERFORM 320-VERIFICAR-BAJA                                
048300        PERFORM 310-VERIFICAR-DUPLICADO                           
048400        IF WKS-NO-ES-DUPLICADO                                    
048500           PERFORM 400-CLASIFICAR-ENTRADA                         
048600        END-IF                                                    
048700     END-IF                                                       
048800     PERFORM 300-LEER-TENDER-IN.                                  
048900 700-PROCESAR-ENTRADA-E. EXIT.                                    
049000                                                                  
049100***************************************************************** 
049200*         V E R I F I C A C I O N   D E   D U P L I C A D O       
049300***************************************************************** 
049400 310-VERIFICAR-DUPLICADO SECTION.                                 
049500     SET WKS-NO-ES-DUPLICADO TO TRUE                              
049600     IF WKS-TP-LONG > 0                                           
049700        SET WKS-TP-IDX TO 1                                       
049800        SEARCH WKS-TP-ENTRADA VARYING WKS-TP-IDX                  
049900          AT END                                                  
050000             CONTINUE                                             
050100          WHEN WKS-TP-ID (WKS-TP-IDX) = LCEN-IDENTIFICADOR        
050200             SET WKS-ES-DUPLICADO TO TRUE                         
050300        END-SEARCH                                                
050400     END-IF                                                       
050500     IF WKS-NO-ES-DUPLICADO                                       
050600        ADD 1 TO WKS-TP-LONG                                      
050700        MOVE LCEN-IDENTIFICADOR TO WKS-TP-ID (WKS-TP-LONG)        
050800        ADD 1 TO WKS-CNT-UNICAS                                   
050900     END-IF.                                                      
051000 310-VERIFICAR-DUPLICADO-E. EXIT.                                 
051100                                                                  
051200***************************************************************** 
051300*         C O N T R O L   D E   B A J A S   ( T O M B S T O N E ) 
051400***************************************************************** 
051500 320-VERIFICAR-BAJA SECTION.                                      
051600     IF LCEN-FECHA-BAJA NOT = SPACES AND NOT = LOW-VALUES         
051700        PERFORM 322-BUSCAR-BAJA                                   
051800        IF WKS-BAJA-NO-HALLADA                                    
051900           PERFORM 321-REGISTRAR-BAJA                             
052000        END-IF                                                    
052100     END-IF.                                                      
052200 320-VERIFICAR-BAJA-E. EXIT.                                      
052300                                                                  
052400 321-REGISTRAR-BAJA SECTION.                                      
052500     ADD 1 TO WKS-TB-LONG                                         
052600     MOVE LCEN-IDENTIFICADOR TO WKS-TB-ID (WKS-TB-LONG)           
052700     MOVE LCEN-FECHA-BAJA    TO WKS-TB-FECHA-BAJA (WKS-TB-LONG).  
052800 321-REGISTRAR-BAJA-E. EXIT.                                      
052900                                                                  
053000*   DEJA EL RESULTADO EN WKS-SW-BAJA-HALLADA/WKS-TB-FECHA-HALLAD  
053100 322-BUSCAR-BAJA SECTION.                                         
053200     SET WKS-BAJA-NO-HALLADA TO TRUE                              
053300     MOVE SPACES TO WKS-TB-FECHA-HALLADA                          
053400     IF WKS-TB-LONG > 0                                           
053500        SET WKS-TB-IDX TO 1                                       
053600        SEARCH WKS-TB-ENTRADA VARYING WKS-TB-IDX                  
053700          AT END                                                  
053800             CONTINUE                                             
053900          WHEN WKS-TB-ID (WKS-TB-IDX) = LCEN-IDENTIFICADOR        
054000             SET WKS-BAJA-FUE-HALLADA TO TRUE                     
054100             MOVE WKS-TB-FECHA-BAJA (WKS-TB-IDX) TO               
054200                                      WKS-TB-FECHA-HALLADA        
054300        END-SEARCH                                                
054400     END-IF.                                                      
054500 322-BUSCAR-BAJA-E. EXIT.                                         
054600                                                                  
054700***************************************************************** 
054800*         C L A S I F I C A C I O N   D E   L A   E N T R A D A   
054900***************************************************************** 
055000 400-CLASIFICAR-ENTRADA SECTION.                                  
055100     IF LCEN-ES-CONSULTA                                          
055200        IF WKS-CPM-HABILITADO                                     
055300           ADD 1 TO WKS-CNT-CPM                                   
055400        END-IF                                                    
055500     ELSE                                                         
055600        IF LCEN-RESULTADO-ENCARGO                                 
055700           IF WKS-EMP-HABILITADO                                  
055800              ADD 1 TO WKS-CNT-EMP                                
055900           END-IF                                                 
056000        ELSE                                                      
056100           PERFORM 500-ESCRIBIR-LICITACION                        
056200           IF WKS-DOS-TABLAS                                      
056300              PERFORM 560-ESCRIBIR-RESULTADO                      
056400           END-IF                                                 
056500        END-IF                                                    
056600     END-IF.                                                      
056700 400-CLASIFICAR-ENTRADA-E. EXIT.                                  
056800                                                                  
056900***************************************************************** 
057000*          E S C R I T U R A   D E   L I C I T A C I O N          
057100***************************************************************** 
057200 500-ESCRIBIR-LICITACION SECTION.                                 
057300     INITIALIZE REG-LCSAL                                         
057400     PERFORM 505-RECORTAR-IDENTIFICADOR                           
057500     MOVE LCEN-ENLACE         TO LCLI-ENLACE                      
057600     PERFORM 480-DETERMINAR-VIGENCIA                              
057700     PERFORM 510-EXTRAER-CAMPOS-GENERALES                         
057800     WRITE REG-LCSAL                                              
057900     IF FS-LICSAL NOT = 0                                         
058000        DISPLAY 'ERROR AL ESCRIBIR LICSAL, STATUS: ' FS-LICSAL    
058100                ' IDENT: ' LCLI-IDENTIFICADOR                     
058200        SET LK-ACCION-ESCRIBIR TO TRUE                            
058300        MOVE 'ERROR' TO LK-NIVEL                                  
058400        MOVE SPACES TO LK-MENSAJE                                 
058500        STRING 'FALLO AL ESCRIBIR LICSAL, IDENT: '                
058600               LCLI-IDENTIFICADOR DELIMITED BY SIZE               
058700               INTO LK-MENSAJE                                    
058800        CALL 'LCLG1B02' USING LK-PARM-BITACORA                    REQ-1871
058900     ELSE                                                         
059000        ADD 1 TO WKS-CNT-LICITACIONES                             
059100     END-IF.                                                      
059200 500-ESCRIBIR-LICITACION-E. EXIT.                                 
059300                                                                  
059400*---------------------------------------------------------------- 
059500*   EL IDENTIFICADOR DE ENTRADA TRAE LA RUTA COMPLETA DEL         
059600*   ANUNCIO, SEPARADA POR '/'. SOLO INTERESA EL ULTIMO TRAMO.     
059700*   SE BARRE EL CAMPO DE DERECHA A IZQUIERDA BUSCANDO LA          
059800*   ULTIMA BARRA; SI NO HAY BARRA SE DEJA EL CAMPO COMPLETO.      
059900*---------------------------------------------------------------- 
060000 505-RECORTAR-IDENTIFICADOR SECTION.                              REQ-1871
060100     PERFORM 506-BUSCAR-BARRA VARYING WKS-IDX-BARRA FROM 60 BY -1 
060200               UNTIL WKS-IDX-BARRA = ZERO                         
060300                  OR LCEN-IDENTIFICADOR (WKS-IDX-BARRA:1) = '/'   
060400     IF WKS-IDX-BARRA = ZERO                                      
060500        MOVE LCEN-IDENTIFICADOR      TO LCLI-IDENTIFICADOR        
060600     ELSE                                                         
060700        COMPUTE WKS-IDX-COLA = WKS-IDX-BARRA + 1                  
060800        COMPUTE WKS-LON-COLA = 60 - WKS-IDX-BARRA                 
060900        MOVE LCEN-IDENTIFICADOR (WKS-IDX-COLA:WKS-LON-COLA)       
061000                                     TO LCLI-IDENTIFICADOR        
061100     END-IF.                                                      
061200 505-RECORTAR-IDENTIFICADOR-E. EXIT.                              
061300                                                                  
061400 506-BUSCAR-BARRA SECTION.                                        REQ-1871
061500     CONTINUE.                                                    
061600 506-BUSCAR-BARRA-E. EXIT.                                        
061700                                                                  
061800 560-ESCRIBIR-RESULTADO SECTION.                                  
061900     INITIALIZE REG-LCRESU                                        
062000     MOVE LCLI-IDENTIFICADOR         TO LCRE-IDENTIFICADOR        
062100     MOVE LCLI-ENLACE                TO LCRE-ENLACE               
062200     MOVE LCLI-FECHA-ACTUALIZACION   TO LCRE-FECHA-ACTUALIZACION  
062300     MOVE LCLI-VIGENCIA              TO LCRE-VIGENCIA             
062400     WRITE REG-LCRESU                                             
062500     IF FS-RESSAL NOT = 0                                         
062600        DISPLAY 'ERROR AL ESCRIBIR RESSAL, STATUS: ' FS-RESSAL    
062700     ELSE                                                         
062800        ADD 1 TO WKS-CNT-RESULTADOS                               
062900     END-IF.                                                      
063000 560-ESCRIBIR-RESULTADO-E. EXIT.                                  
063100                                                                  
063200***************************************************************** 
063300*      C A L C U L O   D E   L A   V I G E N C I A   ( 480 )      
063400***************************************************************** 
063500*   VIGENTE   : SIN BAJA, O BAJA ANTERIOR A LA ACTUALIZACION.     
063600*   ANULADA   : CON BAJA POSTERIOR, MENOS DE 5 ANOS TRANSCURRIDOS 
063700*   ARCHIVADA : CON BAJA POSTERIOR, 5 ANOS O MAS TRANSCURRIDOS,   
063800*               USANDO LA "HORA" DE 3660 SEGUNDOS DE ESTA REGLA.  
063900 480-DETERMINAR-VIGENCIA SECTION.                                 REQ-1120
064000     PERFORM 322-BUSCAR-BAJA                                      
064100     IF WKS-BAJA-NO-HALLADA OR                                    
064200        WKS-TB-FECHA-HALLADA < LCEN-FECHA-ACTUALIZACION           
064300        MOVE 'VIGENTE'               TO LCLI-VIGENCIA             
064400        MOVE LCEN-FECHA-ACTUALIZACION TO WKS-FECHA-REPORTADA      
064500     ELSE                                                         
064600        MOVE WKS-TB-FECHA-HALLADA    TO WKS-FECHA-REPORTADA       
064700        PERFORM 485-CALCULAR-ANTIGUEDAD-BAJA                      
064800        IF WKS-ANIOS-TRANSCURRIDOS > WKS-UMBRAL-ARCHIVO           
064900           MOVE 'ARCHIVADA'          TO LCLI-VIGENCIA             
065000        ELSE                                                      
065100           MOVE 'ANULADA'            TO LCLI-VIGENCIA             
065200        END-IF                                                    
065300     END-IF                                                       
065400     PERFORM 486-FORMATEAR-FECHA-LARGA-VIG.                       
065500 480-DETERMINAR-VIGENCIA-E. EXIT.                                 
065600                                                                  
065700 485-CALCULAR-ANTIGUEDAD-BAJA SECTION.                            
065800     MOVE LCEN-FAC-ANIO TO WKS-FR-ANIO                            
065900     COMPUTE WKS-FECHA-ACT-NUM =                                  
066000             LCEN-FAC-ANIO * 10000 + LCEN-FAC-MES * 100           
066100                                   + LCEN-FAC-DIA                 
066200     COMPUTE WKS-SEG-DIA-ACT =                                    
066300             LCEN-FAC-HORA * 3600 + LCEN-FAC-MINUTO * 60          
066400                                   + LCEN-FAC-SEGUNDO             
066500     COMPUTE WKS-FECHA-BAJA-NUM =                                 
066600             WKS-FR-ANIO * 10000 + WKS-FR-MES * 100 + WKS-FR-DIA  
066700     COMPUTE WKS-SEG-DIA-BAJA =                                   
066800             WKS-FR-HORA * 3600 + WKS-FR-MINUTO * 60              
066900                                 + WKS-FR-SEGUNDO                 
067000     COMPUTE WKS-DIAS-TRANSCURRIDOS =                             
067100             FUNCTION INTEGER-OF-DATE (WKS-FECHA-BAJA-NUM)        
067200           - FUNCTION INTEGER-OF-DATE (WKS-FECHA-ACT-NUM)         
067300     COMPUTE WKS-SEGUNDOS-TOTAL =                                 
067400             WKS-DIAS-TRANSCURRIDOS * 86400                       
067500           + WKS-SEG-DIA-BAJA - WKS-SEG-DIA-ACT                   
067600     IF WKS-SEGUNDOS-TOTAL < 0                                    
067700        MOVE 0 TO WKS-SEGUNDOS-TOTAL                              
067800     END-IF                                                       
067900     COMPUTE WKS-ANIOS-TRANSCURRIDOS ROUNDED =                    
068000             WKS-SEGUNDOS-TOTAL / WKS-SEG-POR-HORA-SHOP           
068100                                / 24 / 365.                       
068200 485-CALCULAR-ANTIGUEDAD-BAJA-E. EXIT.                            
068300                                                                  
068400 486-FORMATEAR-FECHA-LARGA-VIG SECTION.                           
068500     MOVE WKS-FECHA-REPORTADA TO WKS-FR-ANIO WKS-FR-MES           
068600          WKS-FR-DIA WKS-FR-HORA WKS-FR-MINUTO WKS-FR-SEGUNDO     
068700     STRING WKS-FR-DIA    '/' WKS-FR-MES '/' WKS-FR-ANIO ' '      
068800            WKS-FR-HORA   ':' WKS-FR-MINUTO                       
068900            DELIMITED BY SIZE INTO WKS-FORMATO-FECHA-LARGA        
069000     MOVE WKS-FORMATO-FECHA-LARGA TO LCLI-FECHA-ACTUALIZACION.    
069100 486-FORMATEAR-FECHA-LARGA-VIG-E. EXIT.                           
069200                                                                  
069300***************************************************************** 
069400*     E X T R A C C I O N   D E   L O S   31   C A M P O S        
069500***************************************************************** 
069600 510-EXTRAER-CAMPOS-GENERALES SECTION.                            
069700     PERFORM 511-EXTRAER-PRIMERA-PUB                              
069800     PERFORM 512-EXTRAER-ESTADO                                   
069900     PERFORM 513-EXTRAER-EXPEDIENTE                               
070000     PERFORM 514-EXTRAER-OBJETO                                   
070100     PERFORM 515-EXTRAER-UUID-TED                                 
070200     PERFORM 516-EXTRAER-VALOR-ESTIMADO                           
070300     PERFORM 517-EXTRAER-PRESUP-SIN-IMP                           
070400     PERFORM 518-EXTRAER-PRESUP-CON-IMP                           
070500     PERFORM 519-EXTRAER-CPV                                      
070600     PERFORM 520-EXTRAER-TIPO-CONTRATO                            
070700     PERFORM 521-EXTRAER-CONTRATO-MIXTO                           
070800     PERFORM 522-EXTRAER-LUGAR-EJECUCION                          
070900     PERFORM 523-EXTRAER-ORGANO-CONTRATANTE                       
071000     PERFORM 524-EXTRAER-ID-OC-PLAT                               
071100     PERFORM 525-EXTRAER-NIF-DIR3                                 
071200     PERFORM 526-EXTRAER-PERFIL-CONTRATANTE                       
071300     PERFORM 527-EXTRAER-TIPO-ADMIN                               
071400     PERFORM 528-EXTRAER-CODIGO-POSTAL                            
071500     PERFORM 529-EXTRAER-TIPO-PROCEDIMIENTO                       
071600     PERFORM 530-EXTRAER-SISTEMA-CONTRATACION                     
071700     PERFORM 531-EXTRAER-TRAMITACION                              
071800     PERFORM 532-EXTRAER-PRESENT-OFERTA                           
071900     PERFORM 533-EXTRAER-FECHA-PRES-OFERTAS                       
072000     PERFORM 534-EXTRAER-FECHA-PRES-SOLICIT                       
072100     PERFORM 535-EXTRAER-DIRECTIVA                                
072200     PERFORM 536-EXTRAER-CONTRATO-SARA                            
072300     PERFORM 537-EXTRAER-FINANCIACION-UE                          
072400     PERFORM 538-EXTRAER-DESC-FINANCIACION                        
072500     PERFORM 539-EXTRAER-SUBCONTRATACION                          
072600     PERFORM 541-EXTRAER-SUBCONTRAT-PORC.                         
072700 510-EXTRAER-CAMPOS-GENERALES-E. EXIT.                            
072800                                                                  
072900*   REGLA 1 -- PRIMERA PUBLICACION (FECHA CORTA)                  
073000 511-EXTRAER-PRIMERA-PUB SECTION.                                 
073100     IF LCEN-PRIMERA-PUBLICACION = SPACES OR LOW-VALUES           
073200        MOVE SPACES TO LCLI-PRIMERA-PUBLICACION                   
073300     ELSE                                                         
073400        STRING LCEN-PRIMERA-PUBLICACION (7:2) '/'                 
073500               LCEN-PRIMERA-PUBLICACION (5:2) '/'                 
073600               LCEN-PRIMERA-PUBLICACION (1:4)                     
073700               DELIMITED BY SIZE INTO LCLI-PRIMERA-PUBLICACION    
073800     END-IF.                                                      
073900 511-EXTRAER-PRIMERA-PUB-E. EXIT.                                 
074000                                                                  
074100*   REGLA 2 -- ESTADO (DECODIFICADO)                              
074200 512-EXTRAER-ESTADO SECTION.                                      
074300     MOVE 'ESTADO'           TO WKS-TC-ID-LISTA                   
074400     MOVE LCEN-COD-ESTADO    TO WKS-TC-CODIGO                     
074500     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
074600     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-ESTADO.                  
074700 512-EXTRAER-ESTADO-E. EXIT.                                      
074800                                                                  
074900*   REGLA 3 -- NUMERO DE EXPEDIENTE                               
075000 513-EXTRAER-EXPEDIENTE SECTION.                                  
075100     MOVE LCEN-EXPEDIENTE TO LCLI-NUM-EXPEDIENTE.                 
075200 513-EXTRAER-EXPEDIENTE-E. EXIT.                                  
075300                                                                  
075400*   REGLA 4 -- OBJETO DEL CONTRATO (SE LIMPIA AL ESCRIBIR)        
075500 514-EXTRAER-OBJETO SECTION.                                      
075600     MOVE LCEN-OBJETO-CONTRATO TO WKS-OBJETO-TRABAJO              
075700     PERFORM 600-LIMPIAR-OBJETO-CONTRATO                          
075800     MOVE WKS-OBJETO-TRABAJO TO LCLI-OBJETO-CONTRATO.             
075900 514-EXTRAER-OBJETO-E. EXIT.                                      
076000                                                                  
076100*   REGLA 5 -- IDENTIFICADOR UNICO TED                            
076200 515-EXTRAER-UUID-TED SECTION.                                    
076300     MOVE LCEN-UUID-TED TO LCLI-UUID-TED.                         
076400 515-EXTRAER-UUID-TED-E. EXIT.                                    
076500                                                                  
076600*   REGLA 6 -- VALOR ESTIMADO (MONEDA)                            
076700 516-EXTRAER-VALOR-ESTIMADO SECTION.                              
076800     MOVE LCEN-VALOR-ESTIMADO TO WKS-IMPORTE-AUX                  
076900     PERFORM 610-FORMATEAR-MONEDA                                 
077000     MOVE WKS-FORMATO-MONEDA-R TO LCLI-VALOR-ESTIMADO.            
077100 516-EXTRAER-VALOR-ESTIMADO-E. EXIT.                              
077200                                                                  
077300*   REGLA 7 -- PRESUPUESTO SIN IMPUESTOS (MONEDA)                 
077400 517-EXTRAER-PRESUP-SIN-IMP SECTION.                              
077500     MOVE LCEN-PRESUP-SIN-IMP TO WKS-IMPORTE-AUX                  
077600     PERFORM 610-FORMATEAR-MONEDA                                 
077700     MOVE WKS-FORMATO-MONEDA-R TO LCLI-PRESUP-SIN-IMP.            
077800 517-EXTRAER-PRESUP-SIN-IMP-E. EXIT.                              
077900                                                                  
078000*   REGLA 8 -- PRESUPUESTO CON IMPUESTOS (MONEDA)                 
078100 518-EXTRAER-PRESUP-CON-IMP SECTION.                              
078200     MOVE LCEN-PRESUP-CON-IMP TO WKS-IMPORTE-AUX                  
078300     PERFORM 610-FORMATEAR-MONEDA                                 
078400     MOVE WKS-FORMATO-MONEDA-R TO LCLI-PRESUP-CON-IMP.            
078500 518-EXTRAER-PRESUP-CON-IMP-E. EXIT.                              
078600                                                                  
078700*   REGLA 9 -- LISTA DE CODIGOS CPV                               
078800 519-EXTRAER-CPV SECTION.                                         
078900     MOVE LCEN-LISTA-CPV TO LCLI-CPV.                             
079000 519-EXTRAER-CPV-E. EXIT.                                         
079100                                                                  
079200*   REGLA 10 -- TIPO DE CONTRATO (DECODIFICADO)                   
079300 520-EXTRAER-TIPO-CONTRATO SECTION.                               
079400     MOVE 'TIPO-CONTRATO'        TO WKS-TC-ID-LISTA               
079500     MOVE LCEN-COD-TIPO-CONTRATO TO WKS-TC-CODIGO                 
079600     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
079700     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-TIPO-CONTRATO.           
079800 520-EXTRAER-TIPO-CONTRATO-E. EXIT.                               
079900                                                                  
080000*   REGLA 11 -- CONTRATO MIXTO                                    
080100 521-EXTRAER-CONTRATO-MIXTO SECTION.                              
080200     IF LCEN-CONTRATO-MIXTO-SI                                    
080300        MOVE 'Si' TO LCLI-CONTRATO-MIXTO                          
080400     ELSE                                                         
080500        IF LCEN-CONTRATO-MIXTO-NO                                 
080600           MOVE 'No' TO LCLI-CONTRATO-MIXTO                       
080700        ELSE                                                      
080800           MOVE SPACES TO LCLI-CONTRATO-MIXTO                     
080900        END-IF                                                    
081000     END-IF.                                                      
081100 521-EXTRAER-CONTRATO-MIXTO-E. EXIT.                              
081200                                                                  
081300*   REGLA 12 -- LUGAR DE EJECUCION (CON RESPALDO DE PAIS)         
081400 522-EXTRAER-LUGAR-EJECUCION SECTION.                             REQ-1288
081500     IF LCEN-LUGAR-COD = SPACES AND LCEN-LUGAR-DESC = SPACES      
081600        STRING LCEN-PAIS-COD  DELIMITED BY SPACE                  
081700               ' - '          DELIMITED BY SIZE                   
081800               LCEN-PAIS-DESC DELIMITED BY SPACE                  
081900               INTO LCLI-LUGAR-EJECUCION                          
082000     ELSE                                                         
082100        STRING LCEN-LUGAR-COD  DELIMITED BY SPACE                 
082200               ' - '           DELIMITED BY SIZE                  
082300               LCEN-LUGAR-DESC DELIMITED BY SPACE                 
082400               INTO LCLI-LUGAR-EJECUCION                          
082500     END-IF.                                                      
082600 522-EXTRAER-LUGAR-EJECUCION-E. EXIT.                             
082700                                                                  
082800*   REGLA 13 -- ORGANO DE CONTRATACION                            
082900 523-EXTRAER-ORGANO-CONTRATANTE SECTION.                          REQ-1288
083000     MOVE LCEN-ORGANO-NOMBRE TO LCLI-ORGANO-CONTRATANTE.          
083100 523-EXTRAER-ORGANO-CONTRATANTE-E. EXIT.                          
083200                                                                  
083300*   REGLA 14 -- ID OC EN PLACSP (PLATAFORMA AGREGADA O DIRECTA)   
083400 524-EXTRAER-ID-OC-PLAT SECTION.                                  REQ-1587
083500     IF LCEN-ID-OC-PLAT = SPACES                                  
083600        MOVE LCEN-ID-PLATAFORMA TO LCLI-ID-OC-PLACSP              
083700     ELSE                                                         
083800        STRING LCEN-ID-PLATAFORMA DELIMITED BY SPACE              
083900               '-'                DELIMITED BY SIZE               
084000               LCEN-ID-OC-PLAT    DELIMITED BY SPACE              
084100               INTO LCLI-ID-OC-PLACSP                             
084200     END-IF.                                                      
084300 524-EXTRAER-ID-OC-PLAT-E. EXIT.                                  
084400                                                                  
084500*   REGLAS 15 Y 16 -- NIF OC Y DIR3                               
084600 525-EXTRAER-NIF-DIR3 SECTION.                                    
084700     MOVE LCEN-NIF-OC TO LCLI-NIF-OC                              
084800     MOVE LCEN-DIR3   TO LCLI-DIR3.                               
084900 525-EXTRAER-NIF-DIR3-E. EXIT.                                    
085000                                                                  
085100*   REGLA 17 -- ENLACE AL PERFIL DE CONTRATANTE                   
085200 526-EXTRAER-PERFIL-CONTRATANTE SECTION.                          
085300     MOVE LCEN-PERFIL-URL TO LCLI-PERFIL-CONTRATANTE.             
085400 526-EXTRAER-PERFIL-CONTRATANTE-E. EXIT.                          
085500                                                                  
085600*   REGLA 18 -- TIPO DE ADMINISTRACION (DECODIFICADO)             
085700 527-EXTRAER-TIPO-ADMIN SECTION.                                  
085800     MOVE 'TIPO-ADMINISTRACION' TO WKS-TC-ID-LISTA                
085900     MOVE LCEN-COD-TIPO-ADMIN   TO WKS-TC-CODIGO                  
086000     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
086100     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-TIPO-ADMINISTRACION.     
086200 527-EXTRAER-TIPO-ADMIN-E. EXIT.                                  
086300                                                                  
086400*   REGLA 19 -- CODIGO POSTAL                                     
086500 528-EXTRAER-CODIGO-POSTAL SECTION.                               
086600     MOVE LCEN-CODIGO-POSTAL TO LCLI-CODIGO-POSTAL.               
086700 528-EXTRAER-CODIGO-POSTAL-E. EXIT.                               
086800                                                                  
086900*   REGLA 20 -- TIPO DE PROCEDIMIENTO (DECODIFICADO)              
087000 529-EXTRAER-TIPO-PROCEDIMIENTO SECTION.                          
087100     MOVE 'TIPO-PROCEDIMIENTO' TO WKS-TC-ID-LISTA                 
087200     MOVE LCEN-COD-TIPO-PROC  TO WKS-TC-CODIGO                    
087300     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
087400     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-TIPO-PROCEDIMIENTO.      
087500 529-EXTRAER-TIPO-PROCEDIMIENTO-E. EXIT.                          
087600                                                                  
087700*   REGLA 21 -- SISTEMA DE CONTRATACION (DECODIFICADO)            
087800 530-EXTRAER-SISTEMA-CONTRATACION SECTION.                        
087900     MOVE 'SISTEMA-CONTRATACION'  TO WKS-TC-ID-LISTA              
088000     MOVE LCEN-COD-SIST-CONTRAT   TO WKS-TC-CODIGO                
088100     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
088200     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-SISTEMA-CONTRATACION.    
088300 530-EXTRAER-SISTEMA-CONTRATACION-E. EXIT.                        
088400                                                                  
088500*   REGLA 22 -- TRAMITACION (DECODIFICADO)                        
088600 531-EXTRAER-TRAMITACION SECTION.                                 
088700     MOVE 'TRAMITACION'          TO WKS-TC-ID-LISTA               
088800     MOVE LCEN-COD-TRAMITACION   TO WKS-TC-CODIGO                 
088900     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
089000     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-TRAMITACION.             
089100 531-EXTRAER-TRAMITACION-E. EXIT.                                 
089200                                                                  
089300*   REGLA 23 -- FORMA DE PRESENTACION DE LA OFERTA (DECODIFICADO) 
089400 532-EXTRAER-PRESENT-OFERTA SECTION.                              
089500     MOVE 'PRESENTACION-OFERTA'     TO WKS-TC-ID-LISTA            
089600     MOVE LCEN-COD-PRESENT-OFERTA   TO WKS-TC-CODIGO              
089700     PERFORM 150-CONSULTAR-LISTA-CODIGO                           
089800     MOVE WKS-CAMPO-DECODIFICADO TO LCLI-PRESENT-OFERTA.          
089900 532-EXTRAER-PRESENT-OFERTA-E. EXIT.                              
090000                                                                  
090100*   REGLA 24 -- FECHA DE PRESENTACION DE OFERTAS (FECHA LARGA)    
090200 533-EXTRAER-FECHA-PRES-OFERTAS SECTION.                          
090300     IF LCEN-FIN-OFERTAS = SPACES OR LOW-VALUES                   
090400        MOVE SPACES TO LCLI-FECHA-PRES-OFERTAS                    
090500     ELSE                                                         
090600        STRING LCEN-FOF-DIA '/' LCEN-FOF-MES '/' LCEN-FOF-ANIO    
090700               ' ' LCEN-FOF-HORA ':' LCEN-FOF-MINUTO              
090800               DELIMITED BY SIZE INTO LCLI-FECHA-PRES-OFERTAS     
090900     END-IF.                                                      
091000 533-EXTRAER-FECHA-PRES-OFERTAS-E. EXIT.                          
091100                                                                  
091200*   REGLA 25 -- FECHA SOLICITUDES DE PARTICIPACION (FECHA LARGA)  
091300*   REQ-1903: ANTES SE COPIABA LCEN-FIN-SOLICITUDES SIN FORMATO.  
091400 534-EXTRAER-FECHA-PRES-SOLICIT SECTION.                          REQ-1903
091500     IF LCEN-FIN-SOLICITUDES = SPACES OR LOW-VALUES               REQ-1903
091600        MOVE SPACES TO LCLI-FECHA-PRES-SOLICIT                    REQ-1903
091700     ELSE                                                         REQ-1903
091800        STRING LCEN-FSO-DIA '/' LCEN-FSO-MES '/' LCEN-FSO-ANIO    REQ-1903
091900               ' ' LCEN-FSO-HORA ':' LCEN-FSO-MINUTO              REQ-1903
092000               DELIMITED BY SIZE INTO LCLI-FECHA-PRES-SOLICIT     REQ-1903
092100     END-IF.                                                      REQ-1903
092200 534-EXTRAER-FECHA-PRES-SOLICIT-E. EXIT.                          
092300                                                                  
092400*   REGLA 26 -- DIRECTIVA DE APLICACION                           
092500 535-EXTRAER-DIRECTIVA SECTION.                                   
092600     MOVE LCEN-DIRECTIVA TO LCLI-DIRECTIVA.                       
092700 535-EXTRAER-DIRECTIVA-E. EXIT.                                   
092800                                                                  
092900*   REGLA 27 -- CONTRATO SARA/UMBRAL                              
093000 536-EXTRAER-CONTRATO-SARA SECTION.                               
093100     IF LCEN-SARA-SI                                              
093200        MOVE 'Si' TO LCLI-CONTRATO-SARA                           
093300     ELSE                                                         
093400        IF LCEN-SARA-NO                                           
093500           MOVE 'No' TO LCLI-CONTRATO-SARA                        
093600        ELSE                                                      
093700           MOVE SPACES TO LCLI-CONTRATO-SARA                      
093800        END-IF                                                    
093900     END-IF.                                                      
094000 536-EXTRAER-CONTRATO-SARA-E. EXIT.                               
094100                                                                  
094200*   REGLA 28 -- FINANCIACION EUROPEA Y FUENTE                     
094300 537-EXTRAER-FINANCIACION-UE SECTION.                             REQ-1502
094400     MOVE SPACES TO LCLI-FINANCIACION-UE                          
094500     MOVE 0 TO WKS-POS-BUSQUEDA                                   
094600     IF LCEN-COD-FINANCIACION NOT = SPACES                        
094700        INSPECT LCEN-COD-FINANCIACION TALLYING                    
094800                WKS-POS-BUSQUEDA FOR ALL 'EU'                     
094900        IF WKS-POS-BUSQUEDA > 0                                   
095000           MOVE 'Si' TO LCLI-FINANCIACION-UE                      
095100        END-IF                                                    
095200        MOVE 0 TO WKS-POS-BUSQUEDA                                
095300        INSPECT LCEN-COD-FINANCIACION TALLYING                    
095400                WKS-POS-BUSQUEDA FOR ALL 'NO-EU'                  
095500        IF WKS-POS-BUSQUEDA > 0                                   
095600           MOVE 'No' TO LCLI-FINANCIACION-UE                      
095700        END-IF                                                    
095800        PERFORM 537A-BUSCAR-FUENTE-FINANCIACION                   
095900        IF WKS-SI-CONTIENE-CODIGO                                 
096000           MOVE 'CODIGO-FINANCIACION' TO WKS-TC-ID-LISTA          
096100           MOVE WKS-FUENTE-FINANCIACION TO WKS-TC-CODIGO          
096200           PERFORM 150-CONSULTAR-LISTA-CODIGO                     
096300           STRING LCLI-FINANCIACION-UE DELIMITED BY SPACE         
096400                  ' - '                DELIMITED BY SIZE          
096500                  WKS-CAMPO-DECODIFICADO DELIMITED BY SPACE       
096600                  INTO LCLI-FINANCIACION-UE                       
096700        END-IF                                                    
096800     END-IF.                                                      
096900 537-EXTRAER-FINANCIACION-UE-E. EXIT.                             
097000                                                                  
097100*   BUSCA LA ULTIMA FUENTE ESPECIFICA PRESENTE EN LA LISTA DE     
097200*   CODIGOS DE FINANCIACION (REU/FEDER/FSE+/FEADER/FEMP/PRTR).    
097300 537A-BUSCAR-FUENTE-FINANCIACION SECTION.                         
097400     SET WKS-CONTIENE-CODIGO TO FALSE                             
097500     IF LCEN-COD-FINANCIACION (1:60) NOT = SPACES                 
097600        INSPECT LCEN-COD-FINANCIACION TALLYING                    
097700                WKS-POS-BUSQUEDA FOR ALL 'REU'                    
097800        IF WKS-POS-BUSQUEDA > 0                                   
097900           MOVE 'REU'  TO WKS-FUENTE-FINANCIACION                 
098000           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
098100        END-IF                                                    
098200        MOVE 0 TO WKS-POS-BUSQUEDA                                
098300        INSPECT LCEN-COD-FINANCIACION TALLYING                    
098400                WKS-POS-BUSQUEDA FOR ALL 'FEDER'                  
098500        IF WKS-POS-BUSQUEDA > 0                                   
098600           MOVE 'FEDER' TO WKS-FUENTE-FINANCIACION                
098700           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
098800        END-IF                                                    
098900        MOVE 0 TO WKS-POS-BUSQUEDA                                
099000        INSPECT LCEN-COD-FINANCIACION TALLYING                    
099100                WKS-POS-BUSQUEDA FOR ALL 'FSE+'                   
099200        IF WKS-POS-BUSQUEDA > 0                                   
099300           MOVE 'FSE+' TO WKS-FUENTE-FINANCIACION                 
099400           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
099500        END-IF                                                    
099600        MOVE 0 TO WKS-POS-BUSQUEDA                                
099700        INSPECT LCEN-COD-FINANCIACION TALLYING                    
099800                WKS-POS-BUSQUEDA FOR ALL 'FEADER'                 
099900        IF WKS-POS-BUSQUEDA > 0                                   
100000           MOVE 'FEADER' TO WKS-FUENTE-FINANCIACION               
100100           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
100200        END-IF                                                    
100300        MOVE 0 TO WKS-POS-BUSQUEDA                                
100400        INSPECT LCEN-COD-FINANCIACION TALLYING                    
100500                WKS-POS-BUSQUEDA FOR ALL 'FEMP'                   
100600        IF WKS-POS-BUSQUEDA > 0                                   
100700           MOVE 'FEMP' TO WKS-FUENTE-FINANCIACION                 
100800           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
100900        END-IF                                                    
101000        MOVE 0 TO WKS-POS-BUSQUEDA                                
101100        INSPECT LCEN-COD-FINANCIACION TALLYING                    
101200                WKS-POS-BUSQUEDA FOR ALL 'PRTR'                   
101300        IF WKS-POS-BUSQUEDA > 0                                   
101400           MOVE 'PRTR' TO WKS-FUENTE-FINANCIACION                 
101500           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
101600        END-IF                                                    
101700        MOVE 0 TO WKS-POS-BUSQUEDA                                
101800        INSPECT LCEN-COD-FINANCIACION TALLYING                    
101900                WKS-POS-BUSQUEDA FOR ALL 'OFE'                    
102000        IF WKS-POS-BUSQUEDA > 0                                   
102100           MOVE 'OFE' TO WKS-FUENTE-FINANCIACION                  
102200           SET WKS-SI-CONTIENE-CODIGO TO TRUE                     
102300        END-IF                                                    
102400     END-IF.                                                      
102500 537A-BUSCAR-FUENTE-FINANCIACION-E. EXIT.                         
102600                                                                  
102700*   REGLA 29 -- DESCRIPCION DE LA FINANCIACION EUROPEA            
102800 538-EXTRAER-DESC-FINANCIACION SECTION.                           
102900     MOVE LCEN-DESC-FINANCIACION TO LCLI-DESC-FINANCIACION.       
103000 538-EXTRAER-DESC-FINANCIACION-E. EXIT.                           
103100                                                                  
103200*   REGLA 30 -- SUBCONTRATACION PERMITIDA (DESCRIPCION)           
103300 539-EXTRAER-SUBCONTRATACION SECTION.                             REQ-1502
103400     MOVE LCEN-SUB-DESCRIPCION TO LCLI-SUBCONTRATACION.           
103500 539-EXTRAER-SUBCONTRATACION-E. EXIT.                             
103600                                                                  
103700*   REGLA 31 -- SUBCONTRATACION PERMITIDA PORCENTAJE              
103800 541-EXTRAER-SUBCONTRAT-PORC SECTION.                             
103900     MOVE LCEN-SUB-PORCENTAJE TO WKS-PORCENTAJE-EDITADO           
104000     MOVE WKS-PORCENTAJE-EDITADO TO LCLI-SUBCONTRAT-PORCENTAJE.   
104100 541-EXTRAER-SUBCONTRAT-PORC-E. EXIT.                             
104200                                                                  
104300***************************************************************** 
104400*          F O R M A T E O   D E   I M P O R T E S                
104500*   DEJA EL IMPORTE EN WKS-FORMATO-MONEDA-R CON EL SIGNO DEL      
104600*   EURO AL FINAL (#,##0.00 EUR), SEGUN REQ-1902.                 
104700***************************************************************** 
104800 610-FORMATEAR-MONEDA SECTION.                                    REQ-1902
104900     MOVE SPACES         TO WKS-FMT-SIGNO                         
105000     IF WKS-IMPORTE-AUX < 0                                       
105100        MOVE '-'              TO WKS-FMT-SIGNO                    
105200        COMPUTE WKS-IMPORTE-ABS = WKS-IMPORTE-AUX * -1            
105300     ELSE                                                         
105400        MOVE WKS-IMPORTE-AUX  TO WKS-IMPORTE-ABS                  
105500     END-IF                                                       
105600     MOVE WKS-IMPORTE-ABS TO WKS-FMT-ENTERO                       
105700     MOVE WKS-IMPORTE-ABS TO WKS-FMT-DECIMAL.                     
105800 610-FORMATEAR-MONEDA-E. EXIT.                                    
105900                                                                  
106000***************************************************************** 
106100*     L I M P I E Z A   D E L   O B J E T O   D E L   C O N T R A 
106200***************************************************************** 
106300*   RECONSTRUYE EL OBJETO CARACTER A CARACTER (VER REQ-1901):     
106400*   - DESATA EL DOBLE ESCAPE (&AMP;AMP; , &AMP;LT; ...) PASANDO   
106500*     DOS VECES EL MOTOR DE DECODIFICACION DE 601.                
106600*   - DECODIFICA ENTIDADES HTML, ESCAPES DE BARRA INVERTIDA Y     
106700*     SIGNOS TIPOGRAFICOS UNICODE (GUIONES, COMILLAS, PUNTOS      
106800*     SUSPENSIVOS, VINETAS, NBSP, MARCAS DE ANCHO CERO Y BOM).    
106900*   - QUITA LOS ACENTOS (A,E,I,O,U) SIN TOCAR ENYE NI U CON       
107000*     DIERESIS, Y DEJA SOLO EL RANGO IMPRIMIBLE 32-126.           
107100*   - COMPACTA LAS RACHAS DE ESPACIOS A UNO SOLO Y TRUNCA A 4000. 
107200 600-LIMPIAR-OBJETO-CONTRATO SECTION.                             REQ-1409
107300     IF WKS-OBJETO-TRABAJO NOT = SPACES                           
107400        MOVE WKS-OBJETO-TRABAJO TO WKS-OBJ-SRC                    
107500        PERFORM 601-RECONSTRUIR-OBJETO                            REQ-1901
107600        MOVE WKS-OBJ-DST TO WKS-OBJ-SRC                           REQ-1901
107700        PERFORM 601-RECONSTRUIR-OBJETO                            REQ-1901
107800        MOVE WKS-OBJ-DST TO WKS-OBJETO-TRABAJO                    REQ-1901
107900        PERFORM 630-COMPACTAR-ESPACIOS                            
108000        PERFORM 640-TRUNCAR-OBJETO                                
108100     END-IF.                                                      
108200 600-LIMPIAR-OBJETO-CONTRATO-E. EXIT.                             
108300                                                                  
108400*---------------------------------------------------------------- 
108500*   601 - RECORRE WKS-OBJ-SRC Y CONSTRUYE WKS-OBJ-DST. SE LLAMA   
108600*   DOS VECES DESDE 600 PARA QUE UN ESCAPE DOBLE (&AMP;AMP;)      
108700*   QUEDE RESUELTO: LA PRIMERA PASADA LO REDUCE A UN ESCAPE       
108800*   SIMPLE (&AMP;) Y LA SEGUNDA LO DECODIFICA DEL TODO.           
108900*---------------------------------------------------------------- 
109000 601-RECONSTRUIR-OBJETO SECTION.                                  REQ-1901
109100     MOVE SPACES TO WKS-OBJ-DST                                   
109200     MOVE 0 TO WKS-OBJ-POS-DST                                    
109300     INSPECT WKS-OBJ-SRC TALLYING WKS-OBJ-LON-SRC                 
109400             FOR CHARACTERS BEFORE TRAILING SPACE                 
109500     MOVE 1 TO WKS-OBJ-POS-SRC                                    
109600     PERFORM 602-COPIAR-UN-CARACTER                               
109700         UNTIL WKS-OBJ-POS-SRC > WKS-OBJ-LON-SRC.                 
109800 601-RECONSTRUIR-OBJETO-E. EXIT.                                  
109900                                                                  
110000 602-COPIAR-UN-CARACTER SECTION.                                  REQ-1901
110100     COMPUTE WKS-OBJ-RESTANTE =                                   
110200             WKS-OBJ-LON-SRC - WKS-OBJ-POS-SRC + 1                
110300     PERFORM 603-DETECTAR-ENTIDAD                                 
110400     IF WKS-OBJ-TOKEN-HALLADO                                     
110500        PERFORM 604-EMITIR-SUSTITUTO                              
110600     ELSE                                                         
110700        PERFORM 605-EMITIR-CARACTER-SIMPLE                        
110800     END-IF.                                                      
110900 602-COPIAR-UN-CARACTER-E. EXIT.                                  
111000                                                                  
111100*---------------------------------------------------------------- 
111200*   603 - TABLA DE TOKENS RECONOCIDOS EN LA POSICION ACTUAL DE    
111300*   WKS-OBJ-SRC. SI HAY COINCIDENCIA DEJA EL LARGO DEL TOKEN EN   
111400*   WKS-OBJ-TOKEN-LARGO Y SU SUSTITUTO (0 A 3 POSICIONES) EN      
111500*   WKS-OBJ-SUSTITUTO/WKS-OBJ-SUST-LARGO.                         
111600*---------------------------------------------------------------- 
111700 603-DETECTAR-ENTIDAD SECTION.                                    REQ-1901
111800     MOVE 'N' TO WKS-SW-TOKEN-HALLADO                             
111900     MOVE SPACES TO WKS-OBJ-SUSTITUTO                             
112000     MOVE 0 TO WKS-OBJ-TOKEN-LARGO                                
112100     MOVE 0 TO WKS-OBJ-SUST-LARGO                                 
112200     EVALUATE TRUE                                                
112300*           REFERENCIAS NUMERICAS HTML A CR/LF/TAB/NUL            
112400        WHEN WKS-OBJ-RESTANTE >= 5 AND                            
112500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:5) = '&#13;'            
112600           MOVE 5 TO WKS-OBJ-TOKEN-LARGO                          
112700           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
112800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
112900        WHEN WKS-OBJ-RESTANTE >= 5 AND                            
113000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:5) = '&#10;'            
113100           MOVE 5 TO WKS-OBJ-TOKEN-LARGO                          
113200           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
113300           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
113400        WHEN WKS-OBJ-RESTANTE >= 4 AND                            
113500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:4) = '&#9;'             
113600           MOVE 4 TO WKS-OBJ-TOKEN-LARGO                          
113700           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
113800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
113900        WHEN WKS-OBJ-RESTANTE >= 4 AND                            
114000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:4) = '&#0;'             
114100           MOVE 4 TO WKS-OBJ-TOKEN-LARGO                          
114200        WHEN WKS-OBJ-RESTANTE >= 6 AND                            
114300             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:6) = '&#xD;'            
114400           MOVE 6 TO WKS-OBJ-TOKEN-LARGO                          
114500           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
114600           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
114700        WHEN WKS-OBJ-RESTANTE >= 6 AND                            
114800             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:6) = '&#xA;'            
114900           MOVE 6 TO WKS-OBJ-TOKEN-LARGO                          
115000           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
115100           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
115200        WHEN WKS-OBJ-RESTANTE >= 6 AND                            
115300             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:6) = '&#x9;'            
115400           MOVE 6 TO WKS-OBJ-TOKEN-LARGO                          
115500           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
115600           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
115700*           ENTIDADES HTML CON NOMBRE                             
115800        WHEN WKS-OBJ-RESTANTE >= 6 AND                            
115900             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:6) = '&quot;'           
116000           MOVE 6 TO WKS-OBJ-TOKEN-LARGO                          
116100           MOVE '"' TO WKS-OBJ-SUSTITUTO (1:1)                    
116200           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
116300        WHEN WKS-OBJ-RESTANTE >= 6 AND                            
116400             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:6) = '&apos;'           
116500           MOVE 6 TO WKS-OBJ-TOKEN-LARGO                          
116600           MOVE X'27' TO WKS-OBJ-SUSTITUTO (1:1)                  
116700           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
116800        WHEN WKS-OBJ-RESTANTE >= 4 AND                            
116900             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:4) = '&lt;'             
117000           MOVE 4 TO WKS-OBJ-TOKEN-LARGO                          
117100           MOVE '<' TO WKS-OBJ-SUSTITUTO (1:1)                    
117200           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
117300        WHEN WKS-OBJ-RESTANTE >= 4 AND                            
117400             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:4) = '&gt;'             
117500           MOVE 4 TO WKS-OBJ-TOKEN-LARGO                          
117600           MOVE '>' TO WKS-OBJ-SUSTITUTO (1:1)                    
117700           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
117800        WHEN WKS-OBJ-RESTANTE >= 5 AND                            
117900             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:5) = '&amp;'            
118000           MOVE 5 TO WKS-OBJ-TOKEN-LARGO                          
118100           MOVE '&' TO WKS-OBJ-SUSTITUTO (1:1)                    
118200           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
118300        WHEN WKS-OBJ-RESTANTE >= 6 AND                            
118400             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:6) = '&nbsp;'           
118500           MOVE 6 TO WKS-OBJ-TOKEN-LARGO                          
118600           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
118700           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
118800*           ESCAPES DE BARRA INVERTIDA DEL FEED ATOM/JSON         
118900        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
119000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\('               
119100           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
119200           MOVE '(' TO WKS-OBJ-SUSTITUTO (1:1)                    
119300           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
119400        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
119500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\)'               
119600           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
119700           MOVE ')' TO WKS-OBJ-SUSTITUTO (1:1)                    
119800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
119900        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
120000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\-'               
120100           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
120200           MOVE '-' TO WKS-OBJ-SUSTITUTO (1:1)                    
120300           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
120400        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
120500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\_'               
120600           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
120700           MOVE '_' TO WKS-OBJ-SUSTITUTO (1:1)                    
120800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
120900        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
121000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\/'               
121100           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
121200           MOVE '/' TO WKS-OBJ-SUSTITUTO (1:1)                    
121300           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
121400        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
121500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\n'               
121600           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
121700           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
121800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
121900        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
122000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\r'               
122100           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
122200           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
122300           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
122400        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
122500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = '\t'               
122600           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
122700           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
122800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
122900        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
123000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = X'5C22'            
123100           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
123200           MOVE '"' TO WKS-OBJ-SUSTITUTO (1:1)                    
123300           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
123400        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
123500             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = X'5C27'            
123600           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
123700           MOVE X'27' TO WKS-OBJ-SUSTITUTO (1:1)                  
123800           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
123900*           NBSP EN UTF-8 (2 BYTES) Y SIGNOS TIPOGRAFICOS Y       
124000*           CARACTERES DE ANCHO CERO/BOM EN UTF-8 (3 BYTES)       
124100        WHEN WKS-OBJ-RESTANTE >= 2 AND                            
124200             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:2) = X'C2A0'            
124300           MOVE 2 TO WKS-OBJ-TOKEN-LARGO                          
124400           MOVE ' ' TO WKS-OBJ-SUSTITUTO (1:1)                    
124500           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
124600        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
124700             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E28094'          
124800           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
124900           MOVE '-' TO WKS-OBJ-SUSTITUTO (1:1)                    
125000           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
125100        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
125200             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E28093'          
125300           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
125400           MOVE '-' TO WKS-OBJ-SUSTITUTO (1:1)                    
125500           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
125600        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
125700             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E2809C'          
125800           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
125900           MOVE '"' TO WKS-OBJ-SUSTITUTO (1:1)                    
126000           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
126100        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
126200             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E2809D'          
126300           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
126400           MOVE '"' TO WKS-OBJ-SUSTITUTO (1:1)                    
126500           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
126600        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
126700             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E28098'          
126800           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
126900           MOVE X'27' TO WKS-OBJ-SUSTITUTO (1:1)                  
127000           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
127100        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
127200             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E28099'          
127300           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
127400           MOVE X'27' TO WKS-OBJ-SUSTITUTO (1:1)                  
127500           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
127600        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
127700             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E280A6'          
127800           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
127900           MOVE '...' TO WKS-OBJ-SUSTITUTO (1:3)                  
128000           MOVE 3 TO WKS-OBJ-SUST-LARGO                           
128100        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
128200             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E280A2'          
128300           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
128400           MOVE '-' TO WKS-OBJ-SUSTITUTO (1:1)                    
128500           MOVE 1 TO WKS-OBJ-SUST-LARGO                           
128600        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
128700             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E2808B'          
128800           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
128900        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
129000             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E2808E'          
129100           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
129200        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
129300             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'E2808F'          
129400           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
129500        WHEN WKS-OBJ-RESTANTE >= 3 AND                            
129600             WKS-OBJ-SRC (WKS-OBJ-POS-SRC:3) = X'EFBBBF'          
129700           MOVE 3 TO WKS-OBJ-TOKEN-LARGO                          
129800        WHEN OTHER                                                
129900           CONTINUE                                               
130000     END-EVALUATE                                                 
130100     IF WKS-OBJ-TOKEN-LARGO > 0                                   
130200        SET WKS-OBJ-TOKEN-HALLADO TO TRUE                         
130300     END-IF.                                                      
130400 603-DETECTAR-ENTIDAD-E. EXIT.                                    
130500                                                                  
130600*---------------------------------------------------------------- 
130700*   604 - COPIA EL SUSTITUTO HALLADO (0 A 3 POSICIONES) AL FINAL  
130800*   DE WKS-OBJ-DST Y AVANZA LOS DOS PUNTEROS.                     
130900*---------------------------------------------------------------- 
131000 604-EMITIR-SUSTITUTO SECTION.                                    REQ-1901
131100     IF WKS-OBJ-SUST-LARGO > 0                                    
131200        COMPUTE WKS-OBJ-POS-INICIO = WKS-OBJ-POS-DST + 1          
131300        COMPUTE WKS-OBJ-POS-DST =                                 
131400                WKS-OBJ-POS-DST + WKS-OBJ-SUST-LARGO              
131500        MOVE WKS-OBJ-SUSTITUTO (1:WKS-OBJ-SUST-LARGO) TO          
131600             WKS-OBJ-DST (WKS-OBJ-POS-INICIO:WKS-OBJ-SUST-LARGO)  
131700     END-IF                                                       
131800     ADD WKS-OBJ-TOKEN-LARGO TO WKS-OBJ-POS-SRC.                  
131900 604-EMITIR-SUSTITUTO-E. EXIT.                                    
132000                                                                  
132100*---------------------------------------------------------------- 
132200*   605 - COPIA UN SOLO CARACTER DE WKS-OBJ-SRC A WKS-OBJ-DST.    
132300*   QUITA LOS ACENTOS A,E,I,O,U (NO TOCA ENYE NI U CON DIERESIS)  
132400*   Y CAMBIA POR ESPACIO CUALQUIER BYTE FUERA DEL RANGO 32-126    
132500*   QUE NO SEA UNO DE LOS CUATRO PERMITIDOS POR LA NORMA.         
132600*---------------------------------------------------------------- 
132700 605-EMITIR-CARACTER-SIMPLE SECTION.                              REQ-1901
132800     MOVE WKS-OBJ-SRC (WKS-OBJ-POS-SRC:1) TO WKS-OBJ-UN-CARACTER  
132900     EVALUATE WKS-OBJ-UN-CARACTER                                 
133000        WHEN X'E1' MOVE 'a' TO WKS-OBJ-UN-CARACTER                
133100        WHEN X'E9' MOVE 'e' TO WKS-OBJ-UN-CARACTER                
133200        WHEN X'ED' MOVE 'i' TO WKS-OBJ-UN-CARACTER                
133300        WHEN X'F3' MOVE 'o' TO WKS-OBJ-UN-CARACTER                
133400        WHEN X'FA' MOVE 'u' TO WKS-OBJ-UN-CARACTER                
133500        WHEN X'C1' MOVE 'A' TO WKS-OBJ-UN-CARACTER                
133600        WHEN X'C9' MOVE 'E' TO WKS-OBJ-UN-CARACTER                
133700        WHEN X'CD' MOVE 'I' TO WKS-OBJ-UN-CARACTER                
133800        WHEN X'D3' MOVE 'O' TO WKS-OBJ-UN-CARACTER                
133900        WHEN X'DA' MOVE 'U' TO WKS-OBJ-UN-CARACTER                
134000        WHEN X'F1' CONTINUE                                       
134100        WHEN X'D1' CONTINUE                                       
134200        WHEN X'FC' CONTINUE                                       
134300        WHEN X'DC' CONTINUE                                       
134400        WHEN OTHER                                                
134500           IF WKS-OBJ-UN-CARACTER < ' ' OR                        
134600              WKS-OBJ-UN-CARACTER > '~'                           
134700              MOVE ' ' TO WKS-OBJ-UN-CARACTER                     
134800           END-IF                                                 
134900     END-EVALUATE                                                 
135000     ADD 1 TO WKS-OBJ-POS-DST                                     
135100     MOVE WKS-OBJ-UN-CARACTER TO WKS-OBJ-DST (WKS-OBJ-POS-DST:1)  
135200     ADD 1 TO WKS-OBJ-POS-SRC.                                    
135300 605-EMITIR-CARACTER-SIMPLE-E. EXIT.                              
135400                                                                  
135500*---------------------------------------------------------------- 
135600*   630 - COLAPSA A UN SOLO ESPACIO CUALQUIER RACHA DE ESPACIOS   
135700*   MULTIPLES, REPITIENDO EL PASE HASTA QUE NO QUEDE NINGUNA      
135800*   PAREJA DE ESPACIOS CONSECUTIVOS (UNA SOLA PASADA SOLO         
135900*   REDUCIA A LA MITAD LAS RACHAS LARGAS).                        
136000*---------------------------------------------------------------- 
136100 630-COMPACTAR-ESPACIOS SECTION.                                  
136200     MOVE 1 TO WKS-OBJ-CNT-DOBLES                                 
136300     PERFORM 631-COMPACTAR-UN-PASO UNTIL WKS-OBJ-CNT-DOBLES = 0.  
136400 630-COMPACTAR-ESPACIOS-E. EXIT.                                  
136500                                                                  
136600 631-COMPACTAR-UN-PASO SECTION.                                   
136700     MOVE 0 TO WKS-OBJ-CNT-DOBLES                                 
136800     INSPECT WKS-OBJETO-TRABAJO TALLYING WKS-OBJ-CNT-DOBLES       
136900             FOR ALL '  '                                         
137000     IF WKS-OBJ-CNT-DOBLES > 0                                    
137100        INSPECT WKS-OBJETO-TRABAJO REPLACING ALL '  ' BY ' '      
137200     END-IF.                                                      
137300 631-COMPACTAR-UN-PASO-E. EXIT.                                   
137400                                                                  
137500 640-TRUNCAR-OBJETO SECTION.                                      
137600     INSPECT WKS-OBJETO-TRABAJO TALLYING WKS-OBJETO-LONGITUD      
137700             FOR CHARACTERS BEFORE TRAILING SPACE                 
137800     IF WKS-OBJETO-LONGITUD > 4000                                
137900        MOVE '...' TO WKS-OBJETO-TRABAJO (3998:3)                 
138000     END-IF.                                                      
138100 640-TRUNCAR-OBJETO-E. EXIT.                                      
138200                                                                  
138300***************************************************************** 
138400*        A R C H I V O S   E N C A D E N A D O S   ( 820 )        
138500***************************************************************** 
138600*   EL REGISTRO TRAILER LLEVA EL NOMBRE DEL SIGUIENTE ARCHIVO EN  
138700*   LCEN-EXPEDIENTE; SE CIERRA TENDRIN Y SE VUELVE A ABRIR SOBRE  
138800*   EL SIGUIENTE MIEMBRO DEL DIRECTORIO MENSUAL.                  
138900 820-ENCADENAR-SIGUIENTE SECTION.                                 REQ-1335
139000     CLOSE TENDRIN                                                
139100     MOVE LCEN-EXPEDIENTE TO WKS-NOMBRE-ENTRADA                   
139200     PERFORM 850-MAPEAR-NOMBRE-SALIDA                             
139300     OPEN INPUT TENDRIN                                           
139400     ADD 1 TO WKS-CNT-ARCHIVOS                                    
139500     IF FS-TENDRIN NOT = 0                                        
139600        DISPLAY 'FIN DE ARCHIVOS ENCADENADOS, STATUS: '           
139700                FS-TENDRIN                                        
139800        SET WKS-FIN-TENDER TO TRUE                                
139900     ELSE                                                         
140000        SET LK-ACCION-ESCRIBIR TO TRUE                            
140100        MOVE 'DESCARGA' TO LK-NIVEL                               
140200        MOVE SPACES TO LK-MENSAJE                                 
140300        STRING 'ARCHIVO ENCADENADO ABIERTO: ' WKS-NOMBRE-SALIDA   
140400               DELIMITED BY SIZE INTO LK-MENSAJE                  
140500        CALL 'LCLG1B02' USING LK-PARM-BITACORA                    REQ-1335
140600     END-IF.                                                      
140700 820-ENCADENAR-SIGUIENTE-E. EXIT.                                 
140800                                                                  
140900***************************************************************** 
141000*         M A P E O   D E L   N O M B R E   D E   S A L I D A     
141100***************************************************************** 
141200 850-MAPEAR-NOMBRE-SALIDA SECTION.                                REQ-1833
141300     MOVE WKS-NOMBRE-ENTRADA TO WKS-NOMBRE-SALIDA                 
141400     SET WKS-IDX-MAPA TO 1                                        
141500     PERFORM 851-COMPARAR-PREFIJO-MAPA                            
141600             UNTIL WKS-IDX-MAPA > 2.                              
141700 850-MAPEAR-NOMBRE-SALIDA-E. EXIT.                                
141800                                                                  
141900 851-COMPARAR-PREFIJO-MAPA SECTION.                               REQ-1894
142000     PERFORM 852-LONGITUD-PREFIJO                                 
142100     IF WKS-LON-PREFIJO > ZERO                                    
142200        AND WKS-NOMBRE-ENTRADA (1:WKS-LON-PREFIJO) =              
142300            WKS-NM-PREFIJO (WKS-IDX-MAPA) (1:WKS-LON-PREFIJO)     
142400        MOVE WKS-NM-SALIDA (WKS-IDX-MAPA) TO WKS-NOMBRE-SALIDA    
142500     END-IF                                                       
142600     ADD 1 TO WKS-IDX-MAPA.                                       
142700 851-COMPARAR-PREFIJO-MAPA-E. EXIT.                               
142800                                                                  
142900*-------------------------------------------------------------    
143000*   852 - HALLA LA LONGITUD SIGNIFICATIVA (SIN ESPACIOS A LA      
143100*         DERECHA) DEL PREFIJO DE LA TABLA, PARA COMPARAR SOLO    
143200*         ESE TRAMO CONTRA EL NOMBRE DE ENTRADA (COINCIDENCIA     
143300*         "EMPIEZA CON", NO IGUALDAD DE CAMPO COMPLETO).          
143400*-------------------------------------------------------------    
143500 852-LONGITUD-PREFIJO SECTION.                                    REQ-1894
143600     PERFORM 853-RETROCEDER-ESPACIO                               
143700             VARYING WKS-LON-PREFIJO FROM 40 BY -1                
143800             UNTIL WKS-LON-PREFIJO = ZERO                         
143900                OR WKS-NM-PREFIJO (WKS-IDX-MAPA)                  
144000                             (WKS-LON-PREFIJO:1) NOT = SPACE.     
144100 852-LONGITUD-PREFIJO-E. EXIT.                                    
144200                                                                  
144300 853-RETROCEDER-ESPACIO SECTION.                                  REQ-1894
144400     CONTINUE.                                                    
144500 853-RETROCEDER-ESPACIO-E. EXIT.                                  
144600                                                                  
144700***************************************************************** 
144800*              R E S U M E N   D E   C I E R R E   ( 900 )        
144900***************************************************************** 
145000 900-IMPRIMIR-RESUMEN SECTION.                                    REQ-1742
145100*      TAMANO APROXIMADO DE CADA SALIDA (REGISTROS X ANCHO FIJO)  
145200*      6109 = ANCHO DE REG-LCSAL, AMPLIADO POR REQ-1902.          
145300     COMPUTE WKS-TAMANO-LICSAL =                                  
145400             WKS-CNT-LICITACIONES * 6109                          REQ-1902
145500     PERFORM 910-FORMATEAR-MEGAS                                  
145600     MOVE SPACES TO REG-LCRESUMEN                                 
145700     STRING '  - LICSAL.DAT (' WKS-MEGAS-ENTERO '.'               
145800            WKS-MEGAS-DECIMAL ' MB)' DELIMITED BY SIZE            
145900            INTO LCRS-TEXTO                                       
146000     WRITE REG-LCRESUMEN                                          
146100     MOVE SPACES TO REG-LCRESUMEN                                 
146200     MOVE WKS-CNT-ARCHIVOS TO WKS-MASCARA                         
146300     STRING 'Total: ' WKS-MASCARA ' archivos, '                   
146400            WKS-MEGAS-ENTERO '.' WKS-MEGAS-DECIMAL ' MB'          
146500            DELIMITED BY SIZE INTO LCRS-TEXTO                     
146600     WRITE REG-LCRESUMEN                                          
146700     MOVE SPACES TO REG-LCRESUMEN                                 
146800     MOVE WKS-CNT-LEIDAS TO WKS-MASCARA                           
146900     STRING 'Total: ' WKS-MASCARA ' entries procesadas, '         
147000            DELIMITED BY SIZE INTO LCRS-TEXTO                     
147100     MOVE WKS-CNT-UNICAS TO WKS-MASCARA                           
147200     STRING LCRS-TEXTO (1:40) WKS-MASCARA ' unicas'               
147300            DELIMITED BY SIZE INTO LCRS-TEXTO                     
147400     WRITE REG-LCRESUMEN                                          
147500     DISPLAY '****************************************'           
147600     DISPLAY 'ENTRIES LEIDAS      : ' WKS-CNT-LEIDAS              
147700     DISPLAY 'ENTRIES UNICAS      : ' WKS-CNT-UNICAS              
147800     DISPLAY 'LICITACIONES ESCRITAS : ' WKS-CNT-LICITACIONES      
147900     DISPLAY 'RESULTADOS ESCRITOS   : ' WKS-CNT-RESULTADOS        
148000     DISPLAY 'ENCARGOS (EMP)        : ' WKS-CNT-EMP               
148100     DISPLAY 'CONSULTAS (CPM)       : ' WKS-CNT-CPM               
148200     DISPLAY '****************************************'           
148300     ACCEPT WKS-HORA-FIN FROM TIME                                REQ-1660
148400     COMPUTE WKS-SEG-FIN =                                        
148500             WKS-HIF-HORA   * 3600                                
148600           + WKS-HIF-MINUTO * 60                                  
148700           + WKS-HIF-SEGUNDO                                      
148800     IF WKS-SEG-FIN >= WKS-SEG-INICIO                             
148900        COMPUTE LK-SEGUNDOS-TRANSCURRIDOS =                       
149000                WKS-SEG-FIN - WKS-SEG-INICIO                      
149100     ELSE                                                         
149200        COMPUTE LK-SEGUNDOS-TRANSCURRIDOS =                       
149300                WKS-SEG-FIN - WKS-SEG-INICIO + 86400              
149400     END-IF                                                       
149500     SET LK-ACCION-FINALIZAR TO TRUE                              
149600     CALL 'LCLG1B02' USING LK-PARM-BITACORA.                      REQ-1660
149700 900-IMPRIMIR-RESUMEN-E. EXIT.                                    
149800                                                                  
149900*   CONVIERTE BYTES A MEGAS CON 2 DECIMALES (1 MB = 1048576)      
150000 910-FORMATEAR-MEGAS SECTION.                                     REQ-1742
150100     DIVIDE WKS-TAMANO-LICSAL BY 1048576 GIVING WKS-MEGAS-ENTERO  
150200            REMAINDER WKS-BYTES-RESTO                             
150300     COMPUTE WKS-MEGAS-DECIMAL ROUNDED =                          
150400             WKS-BYTES-RESTO * 100 / 1048576.                     
150500 910-FORMATEAR-MEGAS-E. EXIT.                                     
150600                                                                  
150700***************************************************************** 
150800*                C I E R R E   D E   A R C H I V O S              
150900***************************************************************** 
151000 999-CERRAR-ARCHIVOS SECTION.                                     
151100     CLOSE TENDRIN CODLST LICSAL LICRES                           
151200     IF WKS-DOS-TABLAS                                            
151300        CLOSE RESSAL                                              
151400     END-IF.                                                      
151500 999-CERRAR-ARCHIVOS-E. EXIT.                                     
