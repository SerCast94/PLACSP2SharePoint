000100*---------------------------------------------------------------- 
000200*    COPY        : LCSAL001                                       
000300*    DESCRIPCION : IMAGEN DE REGISTRO DE SALIDA DE LA TABLA DE    
000400*                : LICITACIONES -- 4 COLUMNAS FIJAS MAS LAS 31    
000500*                : COLUMNAS DE DatosLicitacionGenerales, EN EL    
000600*                : ORDEN DE DECLARACION DE LA REGLA DE NEGOCIO.   
000700*    NOTA        : REG-LCSAL-CAB REDEFINE EL MISMO AREA PARA      
000800*                : ESCRIBIR LA FILA DE ENCABEZADOS (TITULOS).     
000900*---------------------------------------------------------------- 
001000 01  REG-LCSAL.                                                   
001100     02  LCLI-IDENTIFICADOR          PIC X(40).                   
001200     02  LCLI-ENLACE                 PIC X(120).                  
001300     02  LCLI-FECHA-ACTUALIZACION    PIC X(16).                   
001400     02  LCLI-VIGENCIA               PIC X(09).                   
001500     02  LCLI-PRIMERA-PUBLICACION    PIC X(10).                   
001600     02  LCLI-ESTADO                 PIC X(80).                   
001700     02  LCLI-NUM-EXPEDIENTE         PIC X(40).                   
001800     02  LCLI-OBJETO-CONTRATO        PIC X(4000).                 
001900     02  LCLI-UUID-TED               PIC X(40).                   
002000*   REQ-1902: 20 -> 22, PARA QUE ENTRE EL SIGNO DEL EURO.         
002100     02  LCLI-VALOR-ESTIMADO         PIC X(22).                   
002200     02  LCLI-PRESUP-SIN-IMP         PIC X(22).                   
002300     02  LCLI-PRESUP-CON-IMP         PIC X(22).                   
002400     02  LCLI-CPV                    PIC X(210).                  
002500     02  LCLI-TIPO-CONTRATO          PIC X(80).                   
002600     02  LCLI-CONTRATO-MIXTO         PIC X(03).                   
002700     02  LCLI-LUGAR-EJECUCION        PIC X(90).                   
002800     02  LCLI-ORGANO-CONTRATANTE     PIC X(120).                  
002900     02  LCLI-ID-OC-PLACSP           PIC X(41).                   
003000     02  LCLI-NIF-OC                 PIC X(12).                   
003100     02  LCLI-DIR3                   PIC X(12).                   
003200     02  LCLI-PERFIL-CONTRATANTE     PIC X(120).                  
003300     02  LCLI-TIPO-ADMINISTRACION    PIC X(80).                   
003400     02  LCLI-CODIGO-POSTAL          PIC X(08).                   
003500     02  LCLI-TIPO-PROCEDIMIENTO     PIC X(80).                   
003600     02  LCLI-SISTEMA-CONTRATACION   PIC X(80).                   
003700     02  LCLI-TRAMITACION            PIC X(80).                   
003800     02  LCLI-PRESENT-OFERTA         PIC X(80).                   
003900     02  LCLI-FECHA-PRES-OFERTAS     PIC X(16).                   
004000     02  LCLI-FECHA-PRES-SOLICIT     PIC X(16).                   
004100     02  LCLI-DIRECTIVA              PIC X(20).                   
004200     02  LCLI-CONTRATO-SARA          PIC X(03).                   
004300     02  LCLI-FINANCIACION-UE        PIC X(90).                   
004400     02  LCLI-DESC-FINANCIACION      PIC X(200).                  
004500     02  LCLI-SUBCONTRATACION        PIC X(200).                  
004600     02  LCLI-SUBCONTRAT-PORCENTAJE  PIC X(07).                   
004700     02  FILLER                      PIC X(40).                   
004800*---------------------------------------------------------------- 
004900*   FILA DE ENCABEZADOS -- MISMO AREA, TITULOS EN ESPANOL         
005000*---------------------------------------------------------------- 
005100 01  REG-LCSAL-CAB REDEFINES REG-LCSAL.                           
005200     02  LCCB-IDENTIFICADOR          PIC X(40).                   
005300     02  LCCB-ENLACE                 PIC X(120).                  
005400     02  LCCB-FECHA-ACTUALIZACION    PIC X(16).                   
005500     02  LCCB-VIGENCIA               PIC X(09).                   
005600     02  LCCB-RESTO-TITULOS          PIC X(5924).                 
